000100******************************************************************
000200* JRNLREC.CPY
000300* GENERAL JOURNAL ENTRY RECORD LAYOUT.  KEY IS JRNL-ENTRY-NUMBER.
000400* USED BY SALESPST (CREATE), JRNLMNT (POST/APPROVE/REVERSE) AND
000500* JRNLRPT (DATE-RANGE TOTALS).
000600******************************************************************
000700 01  JOURNAL-ENTRY-RECORD.
000800     05  JRNL-ENTRY-NUMBER           PIC X(20).
000900     05  JRNL-TRANSACTION-DATE       PIC 9(08).
001000     05  JRNL-POSTING-DATE           PIC 9(08).
001100     05  JRNL-ACCOUNT-CODE           PIC X(04).
001200     05  JRNL-ACCOUNT-NAME           PIC X(30).
001300     05  JRNL-DESCRIPTION            PIC X(50).
001400     05  JRNL-REFERENCE-NUMBER       PIC X(15).
001500     05  JRNL-DEBIT-AMOUNT           PIC S9(09)V99.
001600     05  JRNL-CREDIT-AMOUNT          PIC S9(09)V99.
001700     05  JRNL-BALANCE-TYPE           PIC X(01).
001800         88  JRNL-IS-DEBIT                     VALUE "D".
001900         88  JRNL-IS-CREDIT                     VALUE "C".
002000     05  JRNL-DEPARTMENT             PIC X(10).
002100     05  JRNL-CURRENCY-CODE          PIC X(03).
002200     05  JRNL-EXCHANGE-RATE          PIC S9(05)V9(04).
002300     05  JRNL-CREATED-BY             PIC X(15).
002400     05  JRNL-APPROVED-BY            PIC X(15).
002500     05  JRNL-STATUS                 PIC X(10).
002600         88  JRNL-STAT-DRAFT                    VALUE "draft".
002700         88  JRNL-STAT-POSTED                   VALUE "posted".
002800         88  JRNL-STAT-REVERSED                 VALUE "reversed".
002900     05  JRNL-REVERSED-BY            PIC X(20).
003000     05  FILLER                      PIC X(10).
003100
