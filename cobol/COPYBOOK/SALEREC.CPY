000100******************************************************************
000200* SALEREC.CPY
000300* SALE OUTPUT RECORD LAYOUT - WRITTEN BY SALESPST TO SALES-OUT.
000400******************************************************************
000500 01  SALE-OUTPUT-RECORD.
000600     05  SALE-ID                     PIC 9(08).
000700     05  SALE-NUMBER                 PIC X(15).
000800     05  SALE-PRODUCT-ID             PIC 9(06).
000900     05  SALE-QUANTITY               PIC 9(05).
001000     05  SALE-UNIT-PRICE             PIC S9(07)V99.
001100     05  SALE-TOTAL-AMOUNT           PIC S9(09)V99.
001200     05  SALE-DISCOUNT-PCT           PIC 9(02)V99.
001300     05  SALE-DISCOUNT-AMT           PIC S9(09)V99.
001400     05  SALE-FINAL-AMOUNT           PIC S9(09)V99.
001500     05  SALE-DATE                   PIC 9(08).
001600     05  SALE-CUSTOMER-NAME          PIC X(30).
001700     05  SALE-PAYMENT-STATUS         PIC X(10).
001800     05  SALE-STATUS                 PIC X(10).
001900     05  FILLER                      PIC X(12).
002000
