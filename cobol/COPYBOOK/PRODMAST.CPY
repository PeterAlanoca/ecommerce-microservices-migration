000100******************************************************************
000200* PRODMAST.CPY
000300* PRODUCT MASTER RECORD LAYOUT - WAREHOUSE / CATALOG DATA.
000400* SHARED BY SALESPST, PRODIDX AND STOCKUPD.  KEY IS PROD-ID.
000500******************************************************************
000600 01  PRODUCT-MASTER-RECORD.
000700     05  PROD-ID                     PIC 9(06).
000800     05  PROD-NAME                   PIC X(30).
000900     05  PROD-DESCRIPTION            PIC X(40).
001000     05  PROD-CATEGORY               PIC X(15).
001100     05  PROD-PRICE                  PIC S9(07)V99.
001200     05  PROD-COST                   PIC S9(07)V99.
001300     05  PROD-SKU                    PIC X(15).
001400     05  PROD-STOCK-QTY              PIC S9(07).
001500     05  PROD-MIN-STOCK              PIC S9(05).
001600     05  PROD-MAX-STOCK              PIC S9(05).
001700     05  PROD-SUPPLIER               PIC X(20).
001800     05  PROD-BRAND                  PIC X(15).
001900     05  PROD-WEIGHT                 PIC S9(05)V999.
002000     05  PROD-DIMENSIONS             PIC X(15).
002100     05  PROD-STATUS                 PIC X(10).
002200         88  PROD-ACTIVE                       VALUE "active".
002300         88  PROD-INACTIVE                     VALUE "inactive".
002400         88  PROD-DISCONTINUED                 VALUE "discontinued".
002500     05  FILLER                      PIC X(05).
002600
