000100******************************************************************
000200* SALETXN.CPY
000300* SALE TRANSACTION INPUT RECORD LAYOUT - LINE SEQUENTIAL FEED
000400* FROM THE STOREFRONT ORDER EXTRACT.  USED BY SALESPST.
000500******************************************************************
000600 01  SALE-TXN-RECORD.
000700     05  TXN-PRODUCT-ID              PIC 9(06).
000800     05  TXN-QUANTITY                PIC 9(05).
000900     05  TXN-CUSTOMER-NAME           PIC X(30).
001000     05  TXN-DISCOUNT-PCT            PIC 9(02)V99.
001100     05  FILLER                      PIC X(02).
001200
