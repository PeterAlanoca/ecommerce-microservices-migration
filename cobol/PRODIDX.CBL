000100******************************************************************
000200* PRODIDX - BUILD INDEXED PRODUCT MASTER FROM SEQUENTIAL EXTRACT
000300*
000400* RUNS AHEAD OF SALESPST AND STOCKUPD EACH MORNING.  THE BUYING
000500* OFFICE MAINTAINS THE PRODUCT MASTER AS A SEQUENTIAL FILE
000600* (PRODUCT-MASTER-NEW) DURING THE DAY - THIS PROGRAM LOADS IT
000700* INTO THE INDEXED FILE (PRODUCT-MASTER-IDX) THAT THE RANDOM
000800* ACCESS PROGRAMS REQUIRE.
000900*
001000* USED FILES
001100*    - PRODUCT MASTER, SEQUENTIAL  : PRODNEW
001200*    - PRODUCT MASTER, INDEXED     : PRODIDX
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 PRODIDX.
001700 AUTHOR.                     R T SANBORN.
001800 INSTALLATION.               MERIDIAN SUPPLY CO - DATA PROCESSING.
001900 DATE-WRITTEN.               02/11/1987.
002000 DATE-COMPILED.
002100 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT ONLY.
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500* 02/11/87  RTS  ORIGINAL - CONVERTS BOTH THE PRODUCT MASTER AND
002600*                         THE VENDOR MASTER TO INDEXED FILES.
002700* 04/18/91  LMH  CR-0212  VENDOR MASTER MOVED TO THE PURCHASING
002800*                         SYSTEM RUN - VENDOR CONVERSION REMOVED
002900*                         FROM THIS PROGRAM, IT NOW HANDLES THE
003000*                         PRODUCT MASTER ONLY.
003100* 03/09/95  WCP  PR-0489  ADDED A RECORD COUNT TO THE END OF JOB
003200*                         MESSAGE - OPERATIONS WANTED A QUICK
003300*                         SANITY CHECK AGAINST THE BUYING OFFICE
003400*                         COUNT.
003500* 01/06/98  JQA  Y2K-011  REVIEWED - NO DATE FIELDS IN THIS
003600*                         PROGRAM, NO CHANGE REQUIRED.
003700* 06/12/01  SPK  CR-0715  RECORD LAYOUT NOW SHARED VIA PRODMAST
003800*                         COPYBOOK WITH SALESPST AND STOCKUPD.
003900******************************************************************
004000 ENVIRONMENT                 DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION               SECTION.
004300 SOURCE-COMPUTER.            MERIDIAN-3090.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*-----------------------------------------------------------------
004700 INPUT-OUTPUT                SECTION.
004800 FILE-CONTROL.
004900     SELECT  PRODUCT-MASTER-NEW
005000             ASSIGN TO PRODNEW
005100             ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT  PRODUCT-MASTER-IDX
005400             ASSIGN TO PRODIDX
005500             ORGANIZATION IS INDEXED
005600             ACCESS MODE IS SEQUENTIAL
005700             RECORD KEY IS PROD-ID-OUT
005800             FILE STATUS IS PRODIDX-FILE-STAT.
005900
006000******************************************************************
006100 DATA                        DIVISION.
006200*-----------------------------------------------------------------
006300 FILE                        SECTION.
006400 FD  PRODUCT-MASTER-NEW
006500     RECORD CONTAINS 214 CHARACTERS
006600     DATA RECORD IS PRODUCT-MASTER-RECORD.
006700     COPY PRODMAST.
006800
006900 FD  PRODUCT-MASTER-IDX
007000     RECORD CONTAINS 214 CHARACTERS
007100     DATA RECORD IS PRODUCT-MASTER-OUT-RECORD.
007200 01  PRODUCT-MASTER-OUT-RECORD.
007300     05  PROD-ID-OUT              PIC 9(06).
007400     05  FILLER                   PIC X(208).
007500
007600*-----------------------------------------------------------------
007700 WORKING-STORAGE             SECTION.
007800 77  PRODIDX-FILE-STAT           PIC X(02) VALUE SPACES.
007900 77  WS-RECS-READ                PIC 9(07) COMP VALUE ZERO.
008000 77  WS-RECS-WRITTEN             PIC 9(07) COMP VALUE ZERO.
008100 77  WS-RECS-REJECTED            PIC 9(07) COMP VALUE ZERO.
008200
008300 01  SWITCHES-AND-COUNTERS.
008400     05  EOF-SW                   PIC X(01) VALUE "N".
008500         88  NOMORE-RECORD                   VALUE "Y".
008600     05  FILLER                   PIC X(09).
008700
008800* READ-COUNT BROKEN OUT DOLLARS-STYLE SO THE END OF JOB MESSAGE
008900* CAN CARRY A COMMA-EDITED FIGURE FOR THE OPERATOR'S LOG.
009000 01  WS-RECS-READ-WORK.
009100     05  WS-RECS-READ-SAVE        PIC 9(07) VALUE ZERO.
009200     05  FILLER                   PIC X(02).
009300 01  WS-RECS-READ-ED REDEFINES WS-RECS-READ-WORK
009400                                  PIC ZZZ,ZZ9.
009500
009600 01  WS-RECS-WRITTEN-WORK.
009700     05  WS-RECS-WRITTEN-SAVE     PIC 9(07) VALUE ZERO.
009800     05  FILLER                   PIC X(02).
009900 01  WS-RECS-WRITTEN-ED REDEFINES WS-RECS-WRITTEN-WORK
010000                                  PIC ZZZ,ZZ9.
010100
010200* REJECT-COUNT BROKEN OUT THE SAME WAY - DUPLICATE PART NUMBERS
010300* ARE RARE BUT THE BUYING OFFICE WANTS THEM VISIBLE ON THE LOG,
010400* NOT BURIED IN A SCROLL OF DISPLAY LINES.
010500 01  WS-RECS-REJECTED-WORK.
010600     05  WS-RECS-REJECTED-SAVE    PIC 9(07) VALUE ZERO.
010700     05  FILLER                   PIC X(02).
010800 01  WS-RECS-REJECTED-ED REDEFINES WS-RECS-REJECTED-WORK
010900                                  PIC ZZZ,ZZ9.
011000
011100******************************************************************
011200 PROCEDURE                   DIVISION.
011300*-----------------------------------------------------------------
011400 100-BUILD-PRODUCT-INDEX.
011500     PERFORM 200-INITIATE-CONVERT.
011600     PERFORM 200-PROCEED-CONVERT UNTIL NOMORE-RECORD.
011700     PERFORM 200-TERMINATE-CONVERT.
011800     STOP RUN.
011900
012000*-----------------------------------------------------------------
012100 200-INITIATE-CONVERT.
012200     PERFORM 300-OPEN-ALL-FILES.
012300     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
012400     PERFORM 300-READ-PRODUCT-MASTER-NEW.
012500
012600*-----------------------------------------------------------------
012700 200-PROCEED-CONVERT.
012800     PERFORM 300-WRITE-PRODUCT-MASTER-IDX.
012900     PERFORM 300-READ-PRODUCT-MASTER-NEW.
013000
013100*-----------------------------------------------------------------
013200 200-TERMINATE-CONVERT.
013300     PERFORM 300-CLOSE-ALL-FILES.
013400     PERFORM 300-DISPLAY-END-OF-JOB.
013500
013600*-----------------------------------------------------------------
013700 300-OPEN-ALL-FILES.
013800     OPEN    INPUT   PRODUCT-MASTER-NEW
013900             OUTPUT  PRODUCT-MASTER-IDX.
014000
014100*-----------------------------------------------------------------
014200 300-INITIALIZE-SWITCHES-AND-COUNTERS.
014300     INITIALIZE SWITCHES-AND-COUNTERS.
014400     MOVE ZERO TO WS-RECS-READ WS-RECS-WRITTEN WS-RECS-REJECTED.
014500
014600*-----------------------------------------------------------------
014700 300-READ-PRODUCT-MASTER-NEW.
014800     READ PRODUCT-MASTER-NEW
014900             AT END      MOVE "Y" TO EOF-SW
015000             NOT AT END  ADD 1    TO WS-RECS-READ.
015100
015200*-----------------------------------------------------------------
015300 300-WRITE-PRODUCT-MASTER-IDX.
015400     WRITE PRODUCT-MASTER-OUT-RECORD FROM PRODUCT-MASTER-RECORD
015500             INVALID KEY
015600                 DISPLAY "PRODIDX: DUPLICATE PART NUMBER - "
015700                         PROD-ID
015800                 ADD 1 TO WS-RECS-REJECTED
015900             NOT INVALID KEY
016000                 ADD 1 TO WS-RECS-WRITTEN
016100     END-WRITE.
016200
016300*-----------------------------------------------------------------
016400 300-CLOSE-ALL-FILES.
016500     CLOSE   PRODUCT-MASTER-NEW
016600             PRODUCT-MASTER-IDX.
016700
016800*-----------------------------------------------------------------
016900 300-DISPLAY-END-OF-JOB.
017000     MOVE WS-RECS-READ    TO WS-RECS-READ-SAVE.
017100     MOVE WS-RECS-WRITTEN TO WS-RECS-WRITTEN-SAVE.
017200     MOVE WS-RECS-REJECTED TO WS-RECS-REJECTED-SAVE.
017300     DISPLAY "PRODIDX: PRODUCT MASTER INDEX BUILD COMPLETE".
017400     DISPLAY "PRODIDX: RECORDS READ    - " WS-RECS-READ-ED.
017500     DISPLAY "PRODIDX: RECORDS WRITTEN - " WS-RECS-WRITTEN-ED.
017600     DISPLAY "PRODIDX: RECORDS REJECTED - " WS-RECS-REJECTED-ED.
017700
017800
017900
