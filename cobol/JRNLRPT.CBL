000100******************************************************************
000200* JRNLRPT - GENERAL JOURNAL DATE RANGE TOTALS REPORT
000300*
000400* PRINTS EVERY JOURNAL ENTRY WHOSE TRANSACTION DATE FALLS IN THE
000500* REQUESTED RANGE, THEN SUMMARIZES DEBITS AND CREDITS FOR THE
000600* RANGE AND BREAKS OUT COUNTS AND AMOUNTS BY STATUS (DRAFT,
000700* POSTED, REVERSED).  THE RANGE ITSELF COMES IN AS A ONE LINE
000800* PARAMETER RECORD AHEAD OF THE ACCOUNTING OFFICE'S OVERNIGHT
000900* RUN.
001000*
001100* USED FILES
001200*    - RANGE PARAMETER CARD           : JRNLPARM
001300*    - GENERAL JOURNAL (SEQUENTIAL)   : JRNLFILE
001400*    - JOURNAL TOTALS REPORT          : JRNLRRPT
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 JRNLRPT.
001900 AUTHOR.                     R T SANBORN.
002000 INSTALLATION.               MERIDIAN SUPPLY CO - DATA PROCESSING.
002100 DATE-WRITTEN.               05/20/1987.
002200 DATE-COMPILED.
002300 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT ONLY.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 05/20/87  RTS  ORIGINAL - PRINTED THE FULL JOURNAL WITH NO
002800*                         DATE FILTER AND NO STATUS BREAKOUT.
002900* 09/14/91  LMH  CR-0244  ADDED THE RANGE PARAMETER CARD SO THE
003000*                         ACCOUNTING OFFICE CAN RUN A MONTH AT A
003100*                         TIME INSTEAD OF THE WHOLE FILE.
003200* 02/27/96  WCP  CR-0397  ADDED THE STATUS BREAKOUT (DRAFT,
003300*                         POSTED, REVERSED) AT AUDIT'S REQUEST.
003400* 01/06/98  JQA  Y2K-011  RANGE PARAMETER DATES CONFIRMED 8
003500*                         DIGIT YYYYMMDD - NO CHANGE REQUIRED.
003600* 06/12/01  SPK  CR-0715  RECORD LAYOUT NOW SHARED VIA JRNLREC
003700*                         COPYBOOK WITH SALESPST, GENJRNL AND
003800*                         JRNLMNT.
003900******************************************************************
004000 ENVIRONMENT                 DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION               SECTION.
004300 SOURCE-COMPUTER.            MERIDIAN-3090.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*-----------------------------------------------------------------
004700 INPUT-OUTPUT                SECTION.
004800 FILE-CONTROL.
004900     SELECT  JOURNAL-RANGE-PARM
005000             ASSIGN TO JRNLPARM
005100             ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT  JOURNAL-FILE-IN
005400             ASSIGN TO JRNLFILE
005500             ORGANIZATION IS LINE SEQUENTIAL.
005600
005700     SELECT  JOURNAL-TOTALS-RPT
005800             ASSIGN TO JRNLRRPT
005900             ORGANIZATION IS LINE SEQUENTIAL.
006000
006100******************************************************************
006200 DATA                        DIVISION.
006300*-----------------------------------------------------------------
006400 FILE                        SECTION.
006500 FD  JOURNAL-RANGE-PARM
006600     RECORD CONTAINS 16 CHARACTERS
006700     DATA RECORD IS JOURNAL-RANGE-PARM-RECORD.
006800 01  JOURNAL-RANGE-PARM-RECORD.
006900     05  PARM-DATE-FROM           PIC 9(08).
007000     05  PARM-DATE-TO             PIC 9(08).
007100* RAW VIEW OF THE PARAMETER CARD - DISPLAYED ON THE CONSOLE IF
007200* THE CARD IS MISSING SO OPERATIONS CAN SEE WHAT ACTUALLY CAME
007300* THROUGH THE READER.
007400 01  JOURNAL-RANGE-PARM-X REDEFINES JOURNAL-RANGE-PARM-RECORD
007500                                  PIC X(16).
007600
007700 FD  JOURNAL-FILE-IN
007800     RECORD CONTAINS 250 CHARACTERS
007900     DATA RECORD IS JOURNAL-ENTRY-RECORD.
008000     COPY JRNLREC.
008100
008200 FD  JOURNAL-TOTALS-RPT
008300     RECORD CONTAINS 132 CHARACTERS
008400     DATA RECORD IS JOURNAL-TOTALS-RPT-LINE.
008500 01  JOURNAL-TOTALS-RPT-LINE.
008600     05  FILLER                   PIC X(132).
008700
008800*-----------------------------------------------------------------
008900 WORKING-STORAGE             SECTION.
009000* NAMES OF THE WEEKDAYS FOR THE REPORT TITLE LINE - SAME LOAD
009100* AND REDEFINE IDIOM USED ON THE OLD INVENTORY REPORT.
009200 01  DAY-RECORD.
009300     05  FILLER                   PIC X(09) VALUE "Monday".
009400     05  FILLER                   PIC X(09) VALUE "Tuesday".
009500     05  FILLER                   PIC X(09) VALUE "Wednesday".
009600     05  FILLER                   PIC X(09) VALUE "Thursday".
009700     05  FILLER                   PIC X(09) VALUE "Friday".
009800     05  FILLER                   PIC X(09) VALUE "Saturday".
009900     05  FILLER                   PIC X(09) VALUE "Sunday".
010000 01  DAY-TABLE REDEFINES DAY-RECORD.
010100     05  WEEKDAY                  PIC X(09) OCCURS 7 TIMES.
010200
010300 77  TXN-EOF-SW                   PIC X(01) VALUE "N".
010400     88  TXN-EOF                            VALUE "Y".
010500 77  WS-IN-RANGE-SW                PIC X(01) VALUE "N".
010600     88  WS-IN-RANGE                        VALUE "Y".
010700 77  DAY-IN                       PIC 9(01) VALUE ZERO.
010800 77  WS-LINE-CNT                  PIC 9(02) COMP VALUE ZERO.
010900 77  WS-READ-CNT                   PIC 9(07) COMP VALUE ZERO.
011000 77  WS-SELECTED-CNT               PIC 9(07) COMP VALUE ZERO.
011100 77  WS-DRAFT-CNT                   PIC 9(07) COMP VALUE ZERO.
011200 77  WS-POSTED-CNT                  PIC 9(07) COMP VALUE ZERO.
011300 77  WS-REVERSED-CNT                PIC 9(07) COMP VALUE ZERO.
011400
011500 01  RUN-ACCUMULATORS.
011600     05  WS-TOTAL-DEBITS          PIC S9(11)V99 VALUE ZERO.
011700     05  WS-TOTAL-CREDITS         PIC S9(11)V99 VALUE ZERO.
011800     05  WS-DRAFT-AMOUNT          PIC S9(11)V99 VALUE ZERO.
011900     05  WS-POSTED-AMOUNT         PIC S9(11)V99 VALUE ZERO.
012000     05  WS-REVERSED-AMOUNT       PIC S9(11)V99 VALUE ZERO.
012100     05  FILLER                   PIC X(10).
012200
012300* DIFFERENCE BETWEEN THE TWO GRAND TOTALS - KEPT AS ITS OWN
012400* FIELD SO THE "BALANCED" LINE CAN COMPARE AGAINST ZERO WITHOUT
012500* DISTURBING THE ACCUMULATORS THEMSELVES.
012600 01  WS-OUT-OF-BALANCE-WORK.
012700     05  WS-OUT-OF-BALANCE        PIC S9(11)V99 VALUE ZERO.
012800     05  FILLER                   PIC X(02).
012900 01  WS-OUT-OF-BALANCE-X REDEFINES WS-OUT-OF-BALANCE-WORK.
013000     05  WS-OOB-SIGN              PIC X(01).
013100     05  WS-OOB-DIGITS            PIC 9(12).
013200     05  FILLER                   PIC X(02).
013300
013400 01  CURRENT-DATE-WORK.
013500     05  CUR-YEAR                 PIC 9(04).
013600     05  CUR-MONTH                PIC 9(02).
013700     05  CUR-DAY                  PIC 9(02).
013800
013900 01  RPT-TITLE-LINE.
014000     05  FILLER        PIC X(09) VALUE SPACES.
014100     05  FILLER        PIC X(30)
014200                        VALUE "GENERAL JOURNAL TOTALS REPORT".
014300     05  FILLER        PIC X(02) VALUE SPACES.
014400     05  RT-DAY-NAME   PIC X(10).
014500     05  FILLER        PIC X(01) VALUE SPACE.
014600     05  RT-YEAR       PIC 9(04).
014700     05  FILLER        PIC X(01) VALUE "/".
014800     05  RT-MONTH      PIC 9(02).
014900     05  FILLER        PIC X(01) VALUE "/".
015000     05  RT-DAY        PIC 9(02).
015100     05  FILLER        PIC X(72) VALUE SPACES.
015200
015300 01  RPT-RANGE-LINE.
015400     05  FILLER        PIC X(02) VALUE SPACES.
015500     05  FILLER        PIC X(16) VALUE "TRANSACTIONS ".
015600     05  RR-FROM       PIC 9(08).
015700     05  FILLER        PIC X(04) VALUE " TO ".
015800     05  RR-TO         PIC 9(08).
015900     05  FILLER        PIC X(94) VALUE SPACES.
016000
016100 01  RPT-DETAIL-HEADER.
016200     05  FILLER        PIC X(01) VALUE SPACE.
016300     05  FILLER        PIC X(15) VALUE "ENTRY NUMBER".
016400     05  FILLER        PIC X(05) VALUE "ACCT".
016500     05  FILLER        PIC X(10) VALUE "DEBIT".
016600     05  FILLER        PIC X(10) VALUE "CREDIT".
016700     05  FILLER        PIC X(09) VALUE "STATUS".
016800     05  FILLER        PIC X(82) VALUE SPACES.
016900
017000 01  RPT-DETAIL-LINE.
017100     05  FILLER        PIC X(01) VALUE SPACE.
017200     05  RD-ENTRY-NO   PIC X(20).
017300     05  FILLER        PIC X(01) VALUE SPACE.
017400     05  RD-ACCT       PIC X(04).
017500     05  FILLER        PIC X(01) VALUE SPACE.
017600     05  RD-DEBIT      PIC ZZZZZZ9.99.
017700     05  FILLER        PIC X(01) VALUE SPACE.
017800     05  RD-CREDIT     PIC ZZZZZZ9.99.
017900     05  FILLER        PIC X(01) VALUE SPACE.
018000     05  RD-STATUS     PIC X(10).
018100     05  FILLER        PIC X(66) VALUE SPACES.
018200
018300 01  RPT-TOTALS-LINE.
018400     05  FILLER        PIC X(02) VALUE SPACES.
018500     05  RC-CAPTION    PIC X(30).
018600     05  RC-VALUE      PIC ZZZZZZZZZ9.99-.
018700     05  FILLER        PIC X(85) VALUE SPACES.
018800
018900 01  RPT-COUNT-LINE.
019000     05  FILLER        PIC X(02) VALUE SPACES.
019100     05  RN-CAPTION    PIC X(30).
019200     05  RN-VALUE      PIC ZZZZZZ9.
019300     05  FILLER        PIC X(90) VALUE SPACES.
019400
019500 01  RPT-BALANCE-LINE.
019600     05  FILLER        PIC X(02) VALUE SPACES.
019700     05  RB-CAPTION    PIC X(30) VALUE "JOURNAL IS".
019800     05  RB-BALANCED   PIC X(12).
019900     05  FILLER        PIC X(88) VALUE SPACES.
020000
020100******************************************************************
020200 PROCEDURE                   DIVISION.
020300*-----------------------------------------------------------------
020400 100-PRINT-JOURNAL-TOTALS.
020500     PERFORM 200-INITIATE-JOURNAL-TOTALS.
020600     PERFORM 200-PROCEED-JOURNAL-TOTALS UNTIL TXN-EOF.
020700     PERFORM 200-TERMINATE-JOURNAL-TOTALS.
020800
020900     STOP RUN.
021000
021100*-----------------------------------------------------------------
021200 200-INITIATE-JOURNAL-TOTALS.
021300     PERFORM 300-OPEN-ALL-FILES.
021400     PERFORM 300-INITIALIZE-WORK-AREAS.
021500     PERFORM 300-READ-RANGE-PARM.
021600     PERFORM 300-PRINT-REPORT-TITLE.
021700     PERFORM 300-READ-JOURNAL-FILE.
021800
021900*-----------------------------------------------------------------
022000 200-PROCEED-JOURNAL-TOTALS.
022100     IF  WS-LINE-CNT > 50
022200         PERFORM 300-PAGE-SKIP
022300     END-IF.
022400     PERFORM 300-CHECK-DATE-IN-RANGE.
022500     IF  WS-IN-RANGE
022600         PERFORM 300-PRINT-DETAIL-LINE
022700         PERFORM 300-ACCUMULATE-TOTALS
022800     END-IF.
022900     PERFORM 300-READ-JOURNAL-FILE.
023000
023100*-----------------------------------------------------------------
023200 200-TERMINATE-JOURNAL-TOTALS.
023300     PERFORM 300-PRINT-CONTROL-TOTALS.
023400     PERFORM 300-CLOSE-ALL-FILES.
023500
023600*-----------------------------------------------------------------
023700 300-OPEN-ALL-FILES.
023800     OPEN    INPUT  JOURNAL-RANGE-PARM
023900             INPUT  JOURNAL-FILE-IN
024000             OUTPUT JOURNAL-TOTALS-RPT.
024100
024200*-----------------------------------------------------------------
024300 300-INITIALIZE-WORK-AREAS.
024400     MOVE "N" TO TXN-EOF-SW.
024500     MOVE ZERO TO WS-READ-CNT WS-SELECTED-CNT WS-DRAFT-CNT
024600                  WS-POSTED-CNT WS-REVERSED-CNT WS-LINE-CNT.
024700     MOVE ZERO TO WS-TOTAL-DEBITS WS-TOTAL-CREDITS
024800                  WS-DRAFT-AMOUNT WS-POSTED-AMOUNT
024900                  WS-REVERSED-AMOUNT.
025000
025100*-----------------------------------------------------------------
025200 300-READ-RANGE-PARM.
025300     READ JOURNAL-RANGE-PARM
025400             AT END
025500                 MOVE ZERO TO PARM-DATE-FROM PARM-DATE-TO
025600     END-READ.
025700     IF  PARM-DATE-FROM > PARM-DATE-TO AND PARM-DATE-TO NOT = ZERO
025800         DISPLAY "JRNLRPT: RANGE CARD OUT OF SEQUENCE - "
025900                 JOURNAL-RANGE-PARM-X
026000         MOVE ZERO TO PARM-DATE-FROM PARM-DATE-TO
026100     END-IF.
026200
026300*-----------------------------------------------------------------
026400 300-READ-JOURNAL-FILE.
026500     READ JOURNAL-FILE-IN
026600             AT END      MOVE "Y" TO TXN-EOF-SW
026700             NOT AT END  ADD 1 TO WS-READ-CNT
026800                         ADD 1 TO WS-LINE-CNT
026900     END-READ.
027000
027100*-----------------------------------------------------------------
027200 300-CHECK-DATE-IN-RANGE.
027300     IF  JRNL-TRANSACTION-DATE NOT LESS THAN PARM-DATE-FROM
027400         AND JRNL-TRANSACTION-DATE NOT GREATER THAN PARM-DATE-TO
027500         MOVE "Y" TO WS-IN-RANGE-SW
027600     ELSE
027700         MOVE "N" TO WS-IN-RANGE-SW
027800     END-IF.
027900
028000*-----------------------------------------------------------------
028100 300-PRINT-DETAIL-LINE.
028200     MOVE JRNL-ENTRY-NUMBER TO RD-ENTRY-NO.
028300     MOVE JRNL-ACCOUNT-CODE TO RD-ACCT.
028400     MOVE JRNL-DEBIT-AMOUNT TO RD-DEBIT.
028500     MOVE JRNL-CREDIT-AMOUNT TO RD-CREDIT.
028600     MOVE JRNL-STATUS TO RD-STATUS.
028700     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-DETAIL-LINE
028800             AFTER ADVANCING 1 LINES.
028900
029000*-----------------------------------------------------------------
029100 300-ACCUMULATE-TOTALS.
029200     ADD 1 TO WS-SELECTED-CNT.
029300     ADD JRNL-DEBIT-AMOUNT  TO WS-TOTAL-DEBITS.
029400     ADD JRNL-CREDIT-AMOUNT TO WS-TOTAL-CREDITS.
029500     EVALUATE TRUE
029600         WHEN JRNL-STAT-DRAFT
029700             ADD 1 TO WS-DRAFT-CNT
029800             ADD JRNL-DEBIT-AMOUNT TO WS-DRAFT-AMOUNT
029900             ADD JRNL-CREDIT-AMOUNT TO WS-DRAFT-AMOUNT
030000         WHEN JRNL-STAT-POSTED
030100             ADD 1 TO WS-POSTED-CNT
030200             ADD JRNL-DEBIT-AMOUNT TO WS-POSTED-AMOUNT
030300             ADD JRNL-CREDIT-AMOUNT TO WS-POSTED-AMOUNT
030400         WHEN JRNL-STAT-REVERSED
030500             ADD 1 TO WS-REVERSED-CNT
030600             ADD JRNL-DEBIT-AMOUNT TO WS-REVERSED-AMOUNT
030700             ADD JRNL-CREDIT-AMOUNT TO WS-REVERSED-AMOUNT
030800     END-EVALUATE.
030900
031000*-----------------------------------------------------------------
031100 300-PAGE-SKIP.
031200     MOVE SPACES TO JOURNAL-TOTALS-RPT-LINE.
031300     WRITE JOURNAL-TOTALS-RPT-LINE AFTER ADVANCING PAGE.
031400     PERFORM 300-PRINT-DETAIL-HEADER.
031500     MOVE ZERO TO WS-LINE-CNT.
031600
031700*-----------------------------------------------------------------
031800 300-PRINT-REPORT-TITLE.
031900     ACCEPT CURRENT-DATE-WORK FROM DATE YYYYMMDD.
032000     MOVE CUR-YEAR  TO RT-YEAR.
032100     MOVE CUR-MONTH TO RT-MONTH.
032200     MOVE CUR-DAY   TO RT-DAY.
032300     ACCEPT DAY-IN FROM DAY-OF-WEEK.
032400     MOVE WEEKDAY(DAY-IN) TO RT-DAY-NAME.
032500     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-TITLE-LINE
032600             AFTER ADVANCING TOP-OF-FORM.
032700     MOVE PARM-DATE-FROM TO RR-FROM.
032800     MOVE PARM-DATE-TO   TO RR-TO.
032900     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-RANGE-LINE
033000             AFTER ADVANCING 1 LINES.
033100     PERFORM 300-PRINT-DETAIL-HEADER.
033200
033300*-----------------------------------------------------------------
033400 300-PRINT-DETAIL-HEADER.
033500     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-DETAIL-HEADER
033600             AFTER ADVANCING 2 LINES.
033700
033800*-----------------------------------------------------------------
033900 300-PRINT-CONTROL-TOTALS.
034000     MOVE "TRANSACTIONS READ"         TO RN-CAPTION.
034100     MOVE WS-READ-CNT                 TO RN-VALUE.
034200     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-COUNT-LINE
034300             AFTER ADVANCING 3 LINES.
034400
034500     MOVE "TRANSACTIONS IN RANGE"     TO RN-CAPTION.
034600     MOVE WS-SELECTED-CNT             TO RN-VALUE.
034700     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-COUNT-LINE
034800             AFTER ADVANCING 1 LINES.
034900
035000     MOVE "DRAFT ENTRIES"             TO RN-CAPTION.
035100     MOVE WS-DRAFT-CNT                TO RN-VALUE.
035200     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-COUNT-LINE
035300             AFTER ADVANCING 1 LINES.
035400
035500     MOVE "POSTED ENTRIES"            TO RN-CAPTION.
035600     MOVE WS-POSTED-CNT               TO RN-VALUE.
035700     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-COUNT-LINE
035800             AFTER ADVANCING 1 LINES.
035900
036000     MOVE "REVERSED ENTRIES"          TO RN-CAPTION.
036100     MOVE WS-REVERSED-CNT             TO RN-VALUE.
036200     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-COUNT-LINE
036300             AFTER ADVANCING 1 LINES.
036400
036500     MOVE "TOTAL DEBIT AMOUNT"        TO RC-CAPTION.
036600     MOVE WS-TOTAL-DEBITS             TO RC-VALUE.
036700     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-TOTALS-LINE
036800             AFTER ADVANCING 2 LINES.
036900
037000     MOVE "TOTAL CREDIT AMOUNT"       TO RC-CAPTION.
037100     MOVE WS-TOTAL-CREDITS            TO RC-VALUE.
037200     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-TOTALS-LINE
037300             AFTER ADVANCING 1 LINES.
037400
037500     MOVE "DRAFT STATUS AMOUNT"       TO RC-CAPTION.
037600     MOVE WS-DRAFT-AMOUNT             TO RC-VALUE.
037700     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-TOTALS-LINE
037800             AFTER ADVANCING 1 LINES.
037900
038000     MOVE "POSTED STATUS AMOUNT"      TO RC-CAPTION.
038100     MOVE WS-POSTED-AMOUNT            TO RC-VALUE.
038200     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-TOTALS-LINE
038300             AFTER ADVANCING 1 LINES.
038400
038500     MOVE "REVERSED STATUS AMOUNT"    TO RC-CAPTION.
038600     MOVE WS-REVERSED-AMOUNT          TO RC-VALUE.
038700     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-TOTALS-LINE
038800             AFTER ADVANCING 1 LINES.
038900
039000     SUBTRACT WS-TOTAL-CREDITS FROM WS-TOTAL-DEBITS
039100             GIVING WS-OUT-OF-BALANCE.
039200     IF  WS-OUT-OF-BALANCE = ZERO
039300         MOVE "BALANCED" TO RB-BALANCED
039400     ELSE
039500         MOVE "OUT OF BALANCE" TO RB-BALANCED
039600     END-IF.
039700     WRITE JOURNAL-TOTALS-RPT-LINE FROM RPT-BALANCE-LINE
039800             AFTER ADVANCING 2 LINES.
039900
040000*-----------------------------------------------------------------
040100 300-CLOSE-ALL-FILES.
040200     CLOSE   JOURNAL-RANGE-PARM
040300             JOURNAL-FILE-IN
040400             JOURNAL-TOTALS-RPT.
040500
040600
