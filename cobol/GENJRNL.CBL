000100******************************************************************
000200* GENJRNL - GENERAL JOURNAL ENTRY PAIR BUILDER
000300*
000400* GIVEN A SALE NUMBER, PRODUCT ID AND AMOUNT, BUILDS THE BALANCED
000500* DEBIT (ACCOUNT 1200 - CUENTAS POR COBRAR) AND CREDIT (ACCOUNT
000600* 4100 - INGRESOS POR VENTAS) JOURNAL ENTRY PAIR AND ASSIGNS
000700* EACH A UNIQUE ENTRY NUMBER.  ENTRY NUMBERS ARE RUN-SEQUENTIAL
000800* AND ARE CHECKED AGAINST A SMALL IN-MEMORY TABLE OF NUMBERS
000900* ALREADY ISSUED THIS RUN - IF A COLLISION IS EVER SEEN (SHOULD
001000* NOT HAPPEN, BUT SEE PR-0688 BELOW) THE ASSIGNMENT IS RETRIED
001100* UP TO THREE TIMES BEFORE THE CALL IS FAILED BACK TO THE CALLER.
001200*
001300* CALLED BY SALESPST (SALE POSTING) AND JRNLMNT (MANUAL ENTRY).
001400******************************************************************
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 GENJRNL.
001800 AUTHOR.                     L M HARTWELL.
001900 INSTALLATION.               MERIDIAN SUPPLY CO - DATA PROCESSING.
002000 DATE-WRITTEN.               04/02/1990.
002100 DATE-COMPILED.
002200 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT ONLY.
002300*-----------------------------------------------------------------
002400* CHANGE LOG
002500*-----------------------------------------------------------------
002600* 04/02/90  LMH  ORIGINAL - JOURNAL PAIR BUILDER FOR SALESPST.
002700* 03/08/93  WCP  CR-0502  DEPARTMENT CODE "VENTAS" STAMPED ON
002800*                         BOTH LINES OF EVERY SALES ENTRY.
002900* 01/06/98  JQA  Y2K-011  TRANSACTION/POSTING DATE FIELDS NOW
003000*                         CARRY THE FULL FOUR DIGIT YEAR.
003100* 09/14/99  SPK  PR-0688  ADDED THE RETRY LOOP BELOW - A DOUBLE
003200*                         RUN OF SALESPST ON 09/13 ISSUED TWO
003300*                         ENTRIES WITH THE SAME NUMBER BEFORE
003400*                         THE OPERATOR CAUGHT IT.
003500* 06/12/01  SPK  CR-0715  SPLIT OUT OF SALESPST SO JRNLMNT CAN
003600*                         SHARE THE SAME NUMBERING SEQUENCE.
003700* 11/19/03  RTS  CR-0839  DUPLICATE-FOUND SWITCH WAS BEING PRIMED
003800*                         "NO DUPLICATE" AHEAD OF EACH ASSIGN-
003900*                         NUMBER LOOP, SO THE UNTIL TEST PASSED ON
004000*                         ENTRY, SO THE NUMBER WAS NEVER ASSIGNED
004100*                         - EVERY SALES ENTRY WAS POSTING WITH A
004200*                         BLANK JOURNAL NUMBER.  SWITCH NOW PRIMED
004300*                         "Y" SO THE LOOP RUNS AT LEAST ONCE, THE
004400*                         SAME WAY JRNLMNT ALREADY DOES.  ACCOUNT
004500*                         NAMES ON BOTH LINES ALSO CORRECTED TO
004600*                         THE SPANISH WORDING THE CHART OF
004700*                         ACCOUNTS CARRIES FOR 1200/4100.
004800******************************************************************
004900 ENVIRONMENT                 DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION               SECTION.
005200 SOURCE-COMPUTER.            MERIDIAN-3090.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500******************************************************************
005600 DATA                        DIVISION.
005700*-----------------------------------------------------------------
005800 WORKING-STORAGE             SECTION.
005900 77  WS-RETRY-COUNT               PIC 9(01) COMP VALUE ZERO.
006000 77  WS-ISSUED-COUNT              PIC 9(05) COMP VALUE ZERO.
006100
006200* SEQUENCE NUMBER USED TO BUILD THE TEXT PORTION OF THE ENTRY
006300* NUMBER - PERSISTS FROM CALL TO CALL FOR THE LIFE OF THE RUN.
006400 77  WS-JE-SEQ-COMP               PIC 9(08) COMP VALUE ZERO.
006500 77  WS-JE-SEQ-DISP               PIC 9(08) VALUE ZERO.
006600
006700* BREAKDOWN OF A COLLIDING ENTRY NUMBER, USED ONLY TO DISPLAY
006800* SOME DETAIL ON THE OPERATOR CONSOLE IF PR-0688 EVER REPEATS.
006900 01  WS-COLLISION-SAVE.
007000     05  WS-COLLISION-TEXT        PIC X(20) VALUE SPACES.
007100     05  FILLER                   PIC X(02).
007200 01  WS-COLLISION-SAVE-X REDEFINES WS-COLLISION-SAVE.
007300     05  WS-COLL-PREFIX           PIC X(03).
007400     05  WS-COLL-DATE             PIC 9(08).
007500     05  WS-COLL-DASH             PIC X(01).
007600     05  WS-COLL-SEQ              PIC X(08).
007700     05  FILLER                   PIC X(02).
007800
007900* RUN DATE BROKEN OUT FOR THE ENTRY NUMBER PREFIX (YYYYMMDD).
008000 01  WS-RUN-DATE-WORK.
008100     05  WS-JE-RUN-DATE           PIC 9(08) VALUE ZERO.
008200     05  FILLER                   PIC X(02).
008300 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-WORK.
008400     05  WS-JE-RUN-YEAR           PIC 9(04).
008500     05  WS-JE-RUN-MONTH          PIC 9(02).
008600     05  WS-JE-RUN-DAY            PIC 9(02).
008700     05  FILLER                   PIC X(02).
008800
008900* ENTRY NUMBER IS BUILT "JE-" + YYYYMMDD + "-" + SEQ(8).
009000 01  WS-JE-NUMBER-BUILD.
009100     05  WS-JE-NUMBER             PIC X(20) VALUE SPACES.
009200 01  WS-JE-NUMBER-X REDEFINES WS-JE-NUMBER-BUILD.
009300     05  WS-JEN-PREFIX            PIC X(03).
009400     05  WS-JEN-DATE              PIC 9(08).
009500     05  WS-JEN-DASH              PIC X(01).
009600     05  WS-JEN-SEQ               PIC X(08).
009700
009800* NUMBERS ISSUED THIS RUN, CHECKED BEFORE EACH NEW ASSIGNMENT
009900* (SEE PR-0688 ABOVE).
010000 01  WS-ISSUED-TABLE-AREA.
010100     05  WS-ISSUED-ENTRY OCCURS 2000 TIMES
010200                         INDEXED BY WS-SEARCH-IDX.
010300         10  WS-ISSUED-NUMBER     PIC X(20).
010400         10  FILLER               PIC X(02).
010500
010600 77  WS-DUPLICATE-FOUND-SW         PIC X(01) VALUE "N".
010700     88  WS-DUPLICATE-FOUND                  VALUE "Y".
010800
010900*-----------------------------------------------------------------
011000 LINKAGE                     SECTION.
011100 01  GJ-REQUEST.
011200     05  GJ-SALE-NUMBER           PIC X(15).
011300     05  GJ-PRODUCT-ID            PIC 9(06).
011400     05  GJ-SALE-AMOUNT           PIC S9(09)V99.
011500     05  GJ-RUN-DATE              PIC 9(08).
011600
011700     COPY JRNLREC REPLACING ==JOURNAL-ENTRY-RECORD==
011800                          BY ==GJ-DEBIT-LINE==.
011900     COPY JRNLREC REPLACING ==JOURNAL-ENTRY-RECORD==
012000                          BY ==GJ-CREDIT-LINE==.
012100
012200 01  GJ-RESULT.
012300     05  GJ-RETURN-CODE           PIC X(01).
012400         88  GJ-SUCCESS                    VALUE "S".
012500         88  GJ-FAILED                     VALUE "F".
012600
012700******************************************************************
012800 PROCEDURE DIVISION USING GJ-REQUEST GJ-DEBIT-LINE
012900                          GJ-CREDIT-LINE GJ-RESULT.
013000*-----------------------------------------------------------------
013100 100-BUILD-JOURNAL-PAIR.
013200     MOVE GJ-RUN-DATE TO WS-JE-RUN-DATE.
013300     MOVE "S" TO GJ-RETURN-CODE.
013400     MOVE ZERO TO WS-RETRY-COUNT.
013500     MOVE "Y" TO WS-DUPLICATE-FOUND-SW.
013600
013700     PERFORM 200-ASSIGN-DEBIT-NUMBER
013800             UNTIL NOT WS-DUPLICATE-FOUND
013900                OR WS-RETRY-COUNT > 3.
014000     IF  WS-RETRY-COUNT > 3
014100         MOVE "F" TO GJ-RETURN-CODE
014200     ELSE
014300         PERFORM 300-BUILD-DEBIT-LINE
014400
014500         MOVE ZERO TO WS-RETRY-COUNT
014600         MOVE "Y" TO WS-DUPLICATE-FOUND-SW
014700         PERFORM 200-ASSIGN-CREDIT-NUMBER
014800                 UNTIL NOT WS-DUPLICATE-FOUND
014900                    OR WS-RETRY-COUNT > 3
015000         IF  WS-RETRY-COUNT > 3
015100             MOVE "F" TO GJ-RETURN-CODE
015200         ELSE
015300             PERFORM 300-BUILD-CREDIT-LINE
015400         END-IF
015500     END-IF.
015600
015700     EXIT PROGRAM.
015800
015900*-----------------------------------------------------------------
016000* ASSIGN AND VERIFY THE NEXT NUMBER FOR THE DEBIT LINE.
016100*-----------------------------------------------------------------
016200 200-ASSIGN-DEBIT-NUMBER.
016300     ADD 1 TO WS-RETRY-COUNT.
016400     PERFORM 300-NEXT-ENTRY-NUMBER.
016500     MOVE WS-JE-NUMBER-BUILD
016600             TO JRNL-ENTRY-NUMBER OF GJ-DEBIT-LINE.
016700     PERFORM 300-CHECK-NUMBER-UNIQUE.
016800     IF  NOT WS-DUPLICATE-FOUND
016900         PERFORM 300-RECORD-NUMBER-ISSUED
017000     END-IF.
017100
017200*-----------------------------------------------------------------
017300* ASSIGN AND VERIFY THE NEXT NUMBER FOR THE CREDIT LINE.
017400*-----------------------------------------------------------------
017500 200-ASSIGN-CREDIT-NUMBER.
017600     ADD 1 TO WS-RETRY-COUNT.
017700     PERFORM 300-NEXT-ENTRY-NUMBER.
017800     MOVE WS-JE-NUMBER-BUILD
017900             TO JRNL-ENTRY-NUMBER OF GJ-CREDIT-LINE.
018000     PERFORM 300-CHECK-NUMBER-UNIQUE.
018100     IF  NOT WS-DUPLICATE-FOUND
018200         PERFORM 300-RECORD-NUMBER-ISSUED
018300     END-IF.
018400
018500*-----------------------------------------------------------------
018600 300-NEXT-ENTRY-NUMBER.
018700     ADD 1 TO WS-JE-SEQ-COMP.
018800     MOVE WS-JE-SEQ-COMP     TO WS-JE-SEQ-DISP.
018900     MOVE "JE-"              TO WS-JEN-PREFIX.
019000     MOVE WS-JE-RUN-DATE     TO WS-JEN-DATE.
019100     MOVE "-"                TO WS-JEN-DASH.
019200     MOVE WS-JE-SEQ-DISP     TO WS-JEN-SEQ.
019300
019400*-----------------------------------------------------------------
019500* LINEAR SEARCH OF THE ISSUED-NUMBER TABLE.  THE TABLE IS SMALL
019600* ENOUGH PER RUN THAT A SEARCH VARYING IS PLENTY FAST.
019700*-----------------------------------------------------------------
019800 300-CHECK-NUMBER-UNIQUE.
019900     MOVE "N" TO WS-DUPLICATE-FOUND-SW.
020000     PERFORM 400-COMPARE-ONE-ISSUED-NUMBER
020100             VARYING WS-SEARCH-IDX FROM 1 BY 1
020200             UNTIL WS-SEARCH-IDX > WS-ISSUED-COUNT.
020300     IF  WS-DUPLICATE-FOUND
020400         MOVE WS-JE-NUMBER-BUILD TO WS-COLLISION-TEXT
020500         DISPLAY "GENJRNL: DUPLICATE ENTRY NUMBER "
020600                 WS-COLL-PREFIX WS-COLL-DATE WS-COLL-DASH
020700                 WS-COLL-SEQ " - RETRYING"
020800     END-IF.
020900
021000*-----------------------------------------------------------------
021100 400-COMPARE-ONE-ISSUED-NUMBER.
021200     IF  WS-ISSUED-NUMBER (WS-SEARCH-IDX) = WS-JE-NUMBER-BUILD
021300         MOVE "Y" TO WS-DUPLICATE-FOUND-SW
021400     END-IF.
021500
021600*-----------------------------------------------------------------
021700 300-RECORD-NUMBER-ISSUED.
021800     ADD 1 TO WS-ISSUED-COUNT.
021900     MOVE WS-JE-NUMBER-BUILD
022000             TO WS-ISSUED-NUMBER (WS-ISSUED-COUNT).
022100
022200*-----------------------------------------------------------------
022300 300-BUILD-DEBIT-LINE.
022400     MOVE GJ-RUN-DATE          TO JRNL-TRANSACTION-DATE OF
022500                                  GJ-DEBIT-LINE.
022600     MOVE GJ-RUN-DATE          TO JRNL-POSTING-DATE OF
022700                                  GJ-DEBIT-LINE.
022800     MOVE "1200"               TO JRNL-ACCOUNT-CODE OF
022900                                  GJ-DEBIT-LINE.
023000     MOVE "Cuentas por Cobrar" TO JRNL-ACCOUNT-NAME OF
023100                                  GJ-DEBIT-LINE.
023200     STRING "Venta - "            DELIMITED BY SIZE
023300            GJ-SALE-NUMBER        DELIMITED BY SPACE
023400            " - Producto ID: "    DELIMITED BY SIZE
023500            GJ-PRODUCT-ID         DELIMITED BY SIZE
023600            INTO JRNL-DESCRIPTION OF GJ-DEBIT-LINE.
023700     MOVE GJ-SALE-NUMBER       TO JRNL-REFERENCE-NUMBER OF
023800                                  GJ-DEBIT-LINE.
023900     MOVE GJ-SALE-AMOUNT       TO JRNL-DEBIT-AMOUNT OF
024000                                  GJ-DEBIT-LINE.
024100     MOVE ZERO                 TO JRNL-CREDIT-AMOUNT OF
024200                                  GJ-DEBIT-LINE.
024300     MOVE "D"                  TO JRNL-BALANCE-TYPE OF
024400                                  GJ-DEBIT-LINE.
024500     MOVE "VENTAS"             TO JRNL-DEPARTMENT OF
024600                                  GJ-DEBIT-LINE.
024700     MOVE "USD"                TO JRNL-CURRENCY-CODE OF
024800                                  GJ-DEBIT-LINE.
024900     MOVE 1.0000               TO JRNL-EXCHANGE-RATE OF
025000                                  GJ-DEBIT-LINE.
025100     MOVE "SALES_SERVICE"      TO JRNL-CREATED-BY OF
025200                                  GJ-DEBIT-LINE.
025300     MOVE SPACES               TO JRNL-APPROVED-BY OF
025400                                  GJ-DEBIT-LINE.
025500     MOVE "draft"              TO JRNL-STATUS OF
025600                                  GJ-DEBIT-LINE.
025700     MOVE SPACES               TO JRNL-REVERSED-BY OF
025800                                  GJ-DEBIT-LINE.
025900
026000*-----------------------------------------------------------------
026100 300-BUILD-CREDIT-LINE.
026200     MOVE GJ-RUN-DATE          TO JRNL-TRANSACTION-DATE OF
026300                                  GJ-CREDIT-LINE.
026400     MOVE GJ-RUN-DATE          TO JRNL-POSTING-DATE OF
026500                                  GJ-CREDIT-LINE.
026600     MOVE "4100"               TO JRNL-ACCOUNT-CODE OF
026700                                  GJ-CREDIT-LINE.
026800     MOVE "Ingresos por Ventas" TO JRNL-ACCOUNT-NAME OF
026900                                  GJ-CREDIT-LINE.
027000     STRING "Venta - "            DELIMITED BY SIZE
027100            GJ-SALE-NUMBER        DELIMITED BY SPACE
027200            " - Producto ID: "    DELIMITED BY SIZE
027300            GJ-PRODUCT-ID         DELIMITED BY SIZE
027400            INTO JRNL-DESCRIPTION OF GJ-CREDIT-LINE.
027500     MOVE GJ-SALE-NUMBER       TO JRNL-REFERENCE-NUMBER OF
027600                                  GJ-CREDIT-LINE.
027700     MOVE ZERO                 TO JRNL-DEBIT-AMOUNT OF
027800                                  GJ-CREDIT-LINE.
027900     MOVE GJ-SALE-AMOUNT       TO JRNL-CREDIT-AMOUNT OF
028000                                  GJ-CREDIT-LINE.
028100     MOVE "C"                  TO JRNL-BALANCE-TYPE OF
028200                                  GJ-CREDIT-LINE.
028300     MOVE "VENTAS"             TO JRNL-DEPARTMENT OF
028400                                  GJ-CREDIT-LINE.
028500     MOVE "USD"                TO JRNL-CURRENCY-CODE OF
028600                                  GJ-CREDIT-LINE.
028700     MOVE 1.0000               TO JRNL-EXCHANGE-RATE OF
028800                                  GJ-CREDIT-LINE.
028900     MOVE "SALES_SERVICE"      TO JRNL-CREATED-BY OF
029000                                  GJ-CREDIT-LINE.
029100     MOVE SPACES               TO JRNL-APPROVED-BY OF
029200                                  GJ-CREDIT-LINE.
029300     MOVE "draft"              TO JRNL-STATUS OF
029400                                  GJ-CREDIT-LINE.
029500     MOVE SPACES               TO JRNL-REVERSED-BY OF
029600                                  GJ-CREDIT-LINE.
029700
029800
029900
030000
