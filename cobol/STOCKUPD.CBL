000100******************************************************************
000200* STOCKUPD - WAREHOUSE STOCK ADJUSTMENT UPDATE
000300*
000400* APPLIES A FILE OF STOCK-COUNT TRANSACTIONS (KEYED BY WAREHOUSE
000500* PERSONNEL DURING THE DAY) AGAINST THE INDEXED PRODUCT MASTER
000600* BUILT EACH MORNING BY PRODIDX.  THIS IS A REWORK OF THE OLD
000700* SCREEN-DRIVEN TERMINAL UPDATE - THE COUNTER NO LONGER KEYS
000800* DIRECTLY AGAINST THE FILE, THE ADJUSTMENTS COME IN AS A BATCH
000900* AT THE END OF THE SHIFT (CR-0715).
001000*
001100* USED FILES
001200*    - STOCK COUNT TRANSACTIONS      : STOCKTXN
001300*    - PRODUCT MASTER (INDEXED, I-O) : PRODIDX
001400*    - STOCK UPDATE REPORT           : STOCKRPT
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 STOCKUPD.
001900 AUTHOR.                     A M PRUITT.
002000 INSTALLATION.               MERIDIAN SUPPLY CO - DATA PROCESSING.
002100 DATE-WRITTEN.               11/24/1988.
002200 DATE-COMPILED.
002300 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT ONLY.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 11/24/88  AMP  ORIGINAL - SCREEN DRIVEN TERMINAL UPDATE FOR THE
002800*                         WAREHOUSE COUNTER.
002900* 05/03/90  AMP  CR-0328  ADDED RECEIPT VS ISSUE TRANSACTION CODE
003000*                         (BEFORE THIS EVERY UPDATE WAS A SALE).
003100* 07/19/93  WCP  PR-0518  QUANTITY FIELD WIDENED - COUNTER STAFF
003200*                         KEPT OVERFLOWING THE OLD 3 DIGIT FIELD.
003300* 01/06/98  JQA  Y2K-011  REVIEWED - NO DATE FIELDS IN THIS
003400*                         PROGRAM, NO CHANGE REQUIRED.
003500* 06/12/01  SPK  CR-0715  RETIRED THE TERMINAL SCREEN.  WAREHOUSE
003600*                         NOW KEYS ADJUSTMENTS INTO THE HANDHELD
003700*                         COLLECTOR AND THIS PROGRAM APPLIES THEM
003800*                         AS A BATCH AT END OF SHIFT AGAINST THE
003900*                         PRODIDX EXTRACT.
004000* 09/03/01  SPK  PR-0722  A NOT-FOUND PART NUMBER NO LONGER STOPS
004100*                         THE RUN - IT IS LOGGED AND SKIPPED.
004200* 11/14/01  SPK  PR-0740  AN ADJ-CODE OTHER THAN R OR S WAS BEING
004300*                         SILENTLY TREATED AS AN ISSUE - NOW
004400*                         REJECTED AND LOGGED WITH THE RAW CARD.
004500* 03/21/02  SPK  CR-0761  WAREHOUSE AUDIT POLICY CHANGE - A COUNT
004600*                         TRANSACTION NOW REPLACES THE ON-HAND
004700*                         QUANTITY OUTRIGHT INSTEAD OF ADDING OR
004800*                         SUBTRACTING A DELTA.  RECEIPT/ISSUE CODE
004900*                         AND THE MAX-STOCK CAP ARE RETIRED - THE
005000*                         CYCLE COUNT SHEET CARRIES THE TRUE ON
005100*                         HAND FIGURE, NOT AN ADJUSTMENT AMOUNT.
005200******************************************************************
005300 ENVIRONMENT                 DIVISION.
005400*-----------------------------------------------------------------
005500 CONFIGURATION               SECTION.
005600 SOURCE-COMPUTER.            MERIDIAN-3090.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*-----------------------------------------------------------------
006000 INPUT-OUTPUT                SECTION.
006100 FILE-CONTROL.
006200     SELECT  STOCK-ADJ-TXN-IN
006300             ASSIGN TO STOCKTXN
006400             ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT  PRODUCT-MASTER-IDX
006700             ASSIGN TO PRODIDX
006800             ORGANIZATION IS INDEXED
006900             ACCESS MODE IS RANDOM
007000             RECORD KEY IS PROD-ID
007100             FILE STATUS IS PRODIDX-FILE-STAT.
007200
007300     SELECT  STOCK-UPD-RPT
007400             ASSIGN TO STOCKRPT
007500             ORGANIZATION IS LINE SEQUENTIAL.
007600
007700******************************************************************
007800 DATA                        DIVISION.
007900*-----------------------------------------------------------------
008000 FILE                        SECTION.
008100 FD  STOCK-ADJ-TXN-IN
008200     RECORD CONTAINS 20 CHARACTERS
008300     DATA RECORD IS STOCK-ADJ-TXN-RECORD.
008400 01  STOCK-ADJ-TXN-RECORD.
008500     05  ADJ-PROD-ID              PIC 9(06).
008600     05  ADJ-NEW-QUANTITY         PIC S9(07).
008700     05  FILLER                   PIC X(07).
008800
008900* RAW VIEW OF A STOCK-COUNT CARD - DUMPED WHOLE TO THE LOG WHEN
009000* THE PART NUMBER IT CARRIES IS NOT ON THE PRODUCT MASTER
009100* (PR-0722).
009200 01  STOCK-ADJ-TXN-X REDEFINES STOCK-ADJ-TXN-RECORD
009300                                  PIC X(20).
009400
009500 FD  PRODUCT-MASTER-IDX
009600     RECORD CONTAINS 214 CHARACTERS
009700     DATA RECORD IS PRODUCT-MASTER-RECORD.
009800     COPY PRODMAST.
009900
010000 FD  STOCK-UPD-RPT
010100     RECORD CONTAINS 100 CHARACTERS
010200     DATA RECORD IS STOCK-UPD-RPT-LINE.
010300 01  STOCK-UPD-RPT-LINE.
010400     05  FILLER                   PIC X(100).
010500
010600*-----------------------------------------------------------------
010700 WORKING-STORAGE             SECTION.
010800 77  TXN-EOF-SW                   PIC X(01) VALUE "N".
010900     88  TXN-EOF                            VALUE "Y".
011000 77  WS-NOT-FOUND-SW               PIC X(01) VALUE "N".
011100     88  WS-NOT-FOUND                        VALUE "Y".
011200 77  WS-TXN-READ-CNT               PIC 9(07) COMP VALUE ZERO.
011300 77  WS-TXN-APPLIED-CNT            PIC 9(07) COMP VALUE ZERO.
011400 77  WS-TXN-REJECTED-CNT           PIC 9(07) COMP VALUE ZERO.
011500 77  WS-NET-UNITS-CHANGE           PIC S9(09) COMP VALUE ZERO.
011600 77  WS-PRIOR-STOCK-QTY            PIC S9(07) COMP VALUE ZERO.
011700
011800 01  FILE-STATUS-AND-MISC.
011900     05  PRODIDX-FILE-STAT        PIC X(02).
012000     05  FILLER                   PIC X(08).
012100
012200* ALTERNATE VIEW OF THE FILE STATUS BYTES USED WHEN LOGGING AN
012300* UNEXPECTED STATUS TO THE REPORT (FIRST BYTE / SECOND BYTE).
012400 01  PRODIDX-FILE-STAT-X REDEFINES FILE-STATUS-AND-MISC.
012500     05  WS-STAT-CATEGORY         PIC X(01).
012600     05  WS-STAT-DETAIL           PIC X(01).
012700     05  FILLER                   PIC X(08).
012800
012900* QUANTITY BREAKDOWN - USED TO EDIT THE NEW ON-HAND FIGURE FOR THE
013000* REPORT LINE.
013100 01  WS-STOCK-QTY-WORK.
013200     05  WS-STOCK-QTY-SAVE        PIC S9(07) VALUE ZERO.
013300     05  FILLER                   PIC X(02).
013400 01  WS-STOCK-QTY-X REDEFINES WS-STOCK-QTY-WORK.
013500     05  WS-STOCK-QTY-SIGN        PIC X(01).
013600     05  WS-STOCK-QTY-DIGITS      PIC 9(06).
013700     05  FILLER                   PIC X(02).
013800
013900 01  RPT-DETAIL-LINE.
014000     05  FILLER        PIC X(01) VALUE SPACE.
014100     05  RD-PROD-ID    PIC ZZZZZ9.
014200     05  FILLER        PIC X(02) VALUE SPACES.
014300     05  RD-OLD-STOCK  PIC ZZZZZZ9-.
014400     05  FILLER        PIC X(02) VALUE SPACES.
014500     05  RD-NEW-STOCK  PIC ZZZZZZ9-.
014600     05  FILLER        PIC X(02) VALUE SPACES.
014700     05  RD-STATUS     PIC X(24).
014800     05  FILLER        PIC X(45) VALUE SPACES.
014900
015000 01  RPT-TOTALS-LINE.
015100     05  FILLER        PIC X(02) VALUE SPACES.
015200     05  RC-CAPTION    PIC X(30).
015300     05  RC-VALUE      PIC ZZZZZZZ9-.
015400     05  FILLER        PIC X(59) VALUE SPACES.
015500
015600******************************************************************
015700 PROCEDURE                   DIVISION.
015800*-----------------------------------------------------------------
015900 100-STOCK-UPDATE.
016000     PERFORM 200-INITIATE-STOCK-UPDATE.
016100     PERFORM 200-PROCEED-STOCK-UPDATE UNTIL TXN-EOF.
016200     PERFORM 200-TERMINATE-STOCK-UPDATE.
016300
016400     STOP RUN.
016500
016600*-----------------------------------------------------------------
016700 200-INITIATE-STOCK-UPDATE.
016800     PERFORM 300-OPEN-ALL-FILES.
016900     PERFORM 300-INITIALIZE-WORK-AREAS.
017000     PERFORM 300-READ-STOCK-ADJ-TXN.
017100
017200*-----------------------------------------------------------------
017300 200-PROCEED-STOCK-UPDATE.
017400     PERFORM 300-LOOKUP-PRODUCT-MASTER.
017500     IF  WS-NOT-FOUND
017600         PERFORM 400-LOG-NOT-FOUND
017700     ELSE
017800         PERFORM 400-APPLY-ADJUSTMENT
017900         PERFORM 400-REWRITE-PRODUCT-MASTER
018000     END-IF.
018100     PERFORM 300-READ-STOCK-ADJ-TXN.
018200
018300*-----------------------------------------------------------------
018400 200-TERMINATE-STOCK-UPDATE.
018500     PERFORM 300-PRINT-CONTROL-TOTALS.
018600     PERFORM 300-CLOSE-ALL-FILES.
018700
018800*-----------------------------------------------------------------
018900 300-OPEN-ALL-FILES.
019000     OPEN    INPUT  STOCK-ADJ-TXN-IN
019100             I-O    PRODUCT-MASTER-IDX
019200             OUTPUT STOCK-UPD-RPT.
019300
019400*-----------------------------------------------------------------
019500 300-INITIALIZE-WORK-AREAS.
019600     MOVE "N" TO TXN-EOF-SW.
019700     MOVE "N" TO WS-NOT-FOUND-SW.
019800     MOVE ZERO TO WS-TXN-READ-CNT WS-TXN-APPLIED-CNT
019900                  WS-TXN-REJECTED-CNT WS-NET-UNITS-CHANGE.
020000
020100*-----------------------------------------------------------------
020200 300-READ-STOCK-ADJ-TXN.
020300     READ STOCK-ADJ-TXN-IN
020400             AT END      MOVE "Y" TO TXN-EOF-SW
020500             NOT AT END  ADD 1    TO WS-TXN-READ-CNT.
020600
020700*-----------------------------------------------------------------
020800 300-LOOKUP-PRODUCT-MASTER.
020900     IF  NOT TXN-EOF
021000         MOVE ADJ-PROD-ID TO PROD-ID
021100         READ PRODUCT-MASTER-IDX
021200                 INVALID KEY     MOVE "Y" TO WS-NOT-FOUND-SW
021300                 NOT INVALID KEY MOVE "N" TO WS-NOT-FOUND-SW
021400         END-READ
021500     END-IF.
021600
021700*-----------------------------------------------------------------
021800 300-PRINT-CONTROL-TOTALS.
021900     MOVE "TRANSACTIONS READ"       TO RC-CAPTION.
022000     MOVE WS-TXN-READ-CNT           TO RC-VALUE.
022100     WRITE STOCK-UPD-RPT-LINE FROM RPT-TOTALS-LINE
022200             AFTER ADVANCING TOP-OF-FORM.
022300
022400     MOVE "TRANSACTIONS APPLIED"    TO RC-CAPTION.
022500     MOVE WS-TXN-APPLIED-CNT        TO RC-VALUE.
022600     WRITE STOCK-UPD-RPT-LINE FROM RPT-TOTALS-LINE
022700             AFTER ADVANCING 1 LINES.
022800
022900     MOVE "TRANSACTIONS REJECTED"   TO RC-CAPTION.
023000     MOVE WS-TXN-REJECTED-CNT       TO RC-VALUE.
023100     WRITE STOCK-UPD-RPT-LINE FROM RPT-TOTALS-LINE
023200             AFTER ADVANCING 1 LINES.
023300
023400     MOVE "NET CHANGE IN UNITS"     TO RC-CAPTION.
023500     MOVE WS-NET-UNITS-CHANGE       TO RC-VALUE.
023600     WRITE STOCK-UPD-RPT-LINE FROM RPT-TOTALS-LINE
023700             AFTER ADVANCING 1 LINES.
023800
023900*-----------------------------------------------------------------
024000 300-CLOSE-ALL-FILES.
024100     CLOSE   STOCK-ADJ-TXN-IN
024200             PRODUCT-MASTER-IDX
024300             STOCK-UPD-RPT.
024400
024500*-----------------------------------------------------------------
024600* THE CYCLE COUNT SHEET CARRIES THE TRUE ON-HAND FIGURE, SO THE
024700* QUANTITY ON THE CARD SIMPLY REPLACES PROD-STOCK-QTY OUTRIGHT -
024800* NO ADD, NO SUBTRACT, NO MAX-STOCK CAP (CR-0761).  EVERY OTHER
024900* FIELD ON THE MASTER RECORD IS LEFT EXACTLY AS IT WAS.
025000*-----------------------------------------------------------------
025100 400-APPLY-ADJUSTMENT.
025200     MOVE PROD-STOCK-QTY TO WS-PRIOR-STOCK-QTY.
025300     MOVE ADJ-NEW-QUANTITY TO PROD-STOCK-QTY.
025400     COMPUTE WS-NET-UNITS-CHANGE =
025500             WS-NET-UNITS-CHANGE +
025600             (PROD-STOCK-QTY - WS-PRIOR-STOCK-QTY).
025700     MOVE "QUANTITY REPLACED" TO RD-STATUS.
025800     ADD 1 TO WS-TXN-APPLIED-CNT.
025900     MOVE WS-PRIOR-STOCK-QTY TO WS-STOCK-QTY-SAVE.
026000     MOVE WS-STOCK-QTY-SAVE TO RD-OLD-STOCK.
026100     MOVE PROD-STOCK-QTY TO WS-STOCK-QTY-SAVE.
026200     MOVE WS-STOCK-QTY-SAVE TO RD-NEW-STOCK.
026300     PERFORM 400-PRINT-DETAIL-LINE.
026400
026500*-----------------------------------------------------------------
026600 400-REWRITE-PRODUCT-MASTER.
026700     REWRITE PRODUCT-MASTER-RECORD
026800             INVALID KEY
026900                 MOVE "REWRITE FAILED" TO RD-STATUS
027000                 PERFORM 400-PRINT-DETAIL-LINE.
027100
027200*-----------------------------------------------------------------
027300 400-LOG-NOT-FOUND.
027400     ADD 1 TO WS-TXN-REJECTED-CNT.
027500     DISPLAY "STOCKUPD: PART NUMBER NOT FOUND - " STOCK-ADJ-TXN-X.
027600     MOVE "PART NUMBER NOT FOUND" TO RD-STATUS.
027700     MOVE ZERO TO WS-STOCK-QTY-SAVE.
027800     MOVE ZERO TO RD-OLD-STOCK.
027900     MOVE ZERO TO RD-NEW-STOCK.
028000     PERFORM 400-PRINT-DETAIL-LINE.
028100
028200*-----------------------------------------------------------------
028300 400-PRINT-DETAIL-LINE.
028400     MOVE ADJ-PROD-ID TO RD-PROD-ID.
028500     WRITE STOCK-UPD-RPT-LINE FROM RPT-DETAIL-LINE
028600             AFTER ADVANCING 1 LINES.
028700
028800
