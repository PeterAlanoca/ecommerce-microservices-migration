000100******************************************************************
000200* JRNLMNT - GENERAL JOURNAL MAINTENANCE
000300*
000400* APPLIES A BATCH OF MAINTENANCE REQUESTS FROM THE ACCOUNTING
000500* OFFICE AGAINST THE GENERAL JOURNAL - CREATE, POST, APPROVE AND
000600* REVERSE.  REPLACES THE OLD TERMINAL SCREEN THE ACCOUNTING CLERKS
000700* USED TO KEY THESE UPDATES ON ONE AT A TIME (CR-0715).  A REVERSE
000800* REQUEST DOES NOT JUST FLIP A STATUS BYTE - IT WRITES A BRAND NEW
000900* JOURNAL ENTRY THAT OFFSETS THE ORIGINAL AND LINKS THE TWO.
001000*
001100* USED FILES
001200*    - JOURNAL MAINTENANCE TRANSACTIONS : JRNLTXN
001300*    - GENERAL JOURNAL (INDEXED, I-O)   : JRNLFILE
001400*    - JOURNAL MAINTENANCE REPORT       : JRNLMRPT
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 JRNLMNT.
001900 AUTHOR.                     L M HARTWELL.
002000 INSTALLATION.               MERIDIAN SUPPLY CO - DATA PROCESSING.
002100 DATE-WRITTEN.               04/09/1990.
002200 DATE-COMPILED.
002300 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT ONLY.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 04/09/90  LMH  ORIGINAL - TERMINAL SCREEN FOR THE ACCOUNTING
002800*                         CLERKS - CREATE AND POST ONLY.
002900* 11/02/92  LMH  CR-0289  ADDED APPROVE FUNCTION - AUDIT WANTED
003000*                         A SEPARATE APPROVER OF RECORD BEFORE AN
003100*                         ENTRY COULD BE POSTED.
003200* 08/14/96  WCP  CR-0403  ADDED REVERSE FUNCTION.  A REVERSAL
003300*                         WRITES A NEW OFFSETTING ENTRY RATHER
003400*                         THAN DELETING THE ORIGINAL - AUDIT WILL
003500*                         NOT ALLOW A POSTED ENTRY TO DISAPPEAR.
003600* 01/06/98  JQA  Y2K-011  RUN DATE ACCEPT CHANGED TO YYYYMMDD.
003700*                         VERIFIED ALL DATE FIELDS ARE 8 DIGITS.
003800* 06/12/01  SPK  CR-0715  TERMINAL SCREEN RETIRED - ACCOUNTING
003900*                         NOW SUBMITS A BATCH OF REQUESTS AT THE
004000*                         END OF DAY AND THIS PROGRAM APPLIES
004100*                         THEM AGAINST THE JOURNAL FILE.
004200* 07/30/01  SPK  PR-0731  UNIQUE ENTRY NUMBER RETRY LIMIT SET TO
004300*                         3 ATTEMPTS TO MATCH THE SALES POSTING
004400*                         RUN (SALESPST/GENJRNL).
004500* 11/19/03  RTS  PR-1002  GENERATED SUFFIX WAS BUILT FROM THE
004600*                         PER-CALL RETRY COUNT, WHICH RESETS TO
004700*                         ZERO ON EVERY CREATE OR REVERSE - A DAY
004800*                         WITH MORE THAN A HANDFUL OF BLANK-
004900*                         NUMBERED REQUESTS STARTED REJECTING GOOD
005000*                         ONES AS "NO UNIQUE ENTRY NUMBER" LONG
005100*                         BEFORE THE NUMBER SPACE WAS ACTUALLY
005200*                         USED UP.  SUFFIX NOW DRIVEN OFF A NEW
005300*                         RUN-LONG COUNTER, WS-JE-SEQ-COMP, THE
005400*                         SAME WAY GENJRNL ALREADY NUMBERS THE
005500*                         SALES ENTRIES.
005600******************************************************************
005700 ENVIRONMENT                 DIVISION.
005800*-----------------------------------------------------------------
005900 CONFIGURATION               SECTION.
006000 SOURCE-COMPUTER.            MERIDIAN-3090.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*-----------------------------------------------------------------
006400 INPUT-OUTPUT                SECTION.
006500 FILE-CONTROL.
006600     SELECT  JOURNAL-MAINT-TXN
006700             ASSIGN TO JRNLTXN
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900
007000     SELECT  JOURNAL-FILE
007100             ASSIGN TO JRNLFILE
007200             ORGANIZATION IS INDEXED
007300             ACCESS MODE IS DYNAMIC
007400             RECORD KEY IS JRNL-ENTRY-NUMBER
007500             FILE STATUS IS JRNLFILE-STAT.
007600
007700     SELECT  JOURNAL-MAINT-RPT
007800             ASSIGN TO JRNLMRPT
007900             ORGANIZATION IS LINE SEQUENTIAL.
008000
008100******************************************************************
008200 DATA                        DIVISION.
008300*-----------------------------------------------------------------
008400 FILE                        SECTION.
008500 FD  JOURNAL-MAINT-TXN
008600     RECORD CONTAINS 160 CHARACTERS
008700     DATA RECORD IS JOURNAL-MAINT-RECORD.
008800 01  JOURNAL-MAINT-RECORD.
008900     05  MT-ACTION-CODE           PIC X(01).
009000         88  MT-CREATE                       VALUE "C".
009100         88  MT-POST                         VALUE "P".
009200         88  MT-APPROVE                      VALUE "A".
009300         88  MT-REVERSE                      VALUE "R".
009400     05  MT-ENTRY-NUMBER          PIC X(20).
009500     05  MT-ACCOUNT-CODE          PIC X(04).
009600     05  MT-ACCOUNT-NAME          PIC X(30).
009700     05  MT-DESCRIPTION           PIC X(50).
009800     05  MT-REFERENCE-NUMBER      PIC X(15).
009900     05  MT-AMOUNT                PIC S9(09)V99.
010000     05  MT-BALANCE-TYPE          PIC X(01).
010100     05  MT-DEPARTMENT            PIC X(10).
010200     05  MT-APPROVED-BY           PIC X(15).
010300     05  FILLER                   PIC X(03).
010400
010500 FD  JOURNAL-FILE
010600     RECORD CONTAINS 250 CHARACTERS
010700     DATA RECORD IS JOURNAL-ENTRY-RECORD.
010800     COPY JRNLREC.
010900
011000 FD  JOURNAL-MAINT-RPT
011100     RECORD CONTAINS 132 CHARACTERS
011200     DATA RECORD IS JOURNAL-MAINT-RPT-LINE.
011300 01  JOURNAL-MAINT-RPT-LINE.
011400     05  FILLER                   PIC X(132).
011500
011600*-----------------------------------------------------------------
011700 WORKING-STORAGE             SECTION.
011800 77  TXN-EOF-SW                   PIC X(01) VALUE "N".
011900     88  TXN-EOF                            VALUE "Y".
012000 77  WS-NOT-FOUND-SW               PIC X(01) VALUE "N".
012100     88  WS-NOT-FOUND                        VALUE "Y".
012200 77  WS-BAD-STATUS-SW              PIC X(01) VALUE "N".
012300     88  WS-BAD-STATUS                       VALUE "Y".
012400 77  WS-DUPLICATE-SW               PIC X(01) VALUE "N".
012500     88  WS-DUPLICATE                        VALUE "Y".
012600 77  WS-RETRY-COUNT                PIC 9(01) COMP VALUE ZERO.
012700 77  WS-JE-SEQ-COMP                PIC 9(08) COMP VALUE ZERO.
012800 77  WS-SEQ-COMP                   PIC 9(08) COMP VALUE ZERO.
012900 77  WS-SEQ-DISP                   PIC 9(08) VALUE ZERO.
013000 77  WS-TXN-READ-CNT               PIC 9(07) COMP VALUE ZERO.
013100 77  WS-CREATED-CNT                PIC 9(07) COMP VALUE ZERO.
013200 77  WS-POSTED-CNT                 PIC 9(07) COMP VALUE ZERO.
013300 77  WS-APPROVED-CNT                PIC 9(07) COMP VALUE ZERO.
013400 77  WS-REVERSED-CNT                PIC 9(07) COMP VALUE ZERO.
013500 77  WS-REJECTED-CNT                PIC 9(07) COMP VALUE ZERO.
013600
013700 01  FILE-STATUS-AREA.
013800     05  JRNLFILE-STAT            PIC X(02).
013900     05  FILLER                   PIC X(08).
014000
014100* RUN DATE, BROKEN OUT FOR BUILDING BOTH A NEW ENTRY NUMBER AND A
014200* REVERSING ENTRY NUMBER.
014300 01  WS-RUN-DATE-WORK.
014400     05  WS-RUN-DATE              PIC 9(08) VALUE ZERO.
014500     05  FILLER                   PIC X(02).
014600 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-WORK.
014700     05  WS-RUN-YEAR              PIC 9(04).
014800     05  WS-RUN-MONTH             PIC 9(02).
014900     05  WS-RUN-DAY               PIC 9(02).
015000     05  FILLER                   PIC X(02).
015100
015200* NEW ENTRY NUMBER UNDER CONSTRUCTION - "JE-" + RUN DATE + "-" +
015300* AN 8 DIGIT SEQUENCE THAT IS BUMPED ON EACH RETRY.
015400 01  WS-JE-NUMBER-BUILD.
015500     05  WS-JE-PREFIX             PIC X(03) VALUE "JE-".
015600     05  WS-JE-DATE               PIC 9(08).
015700     05  WS-JE-DASH               PIC X(01) VALUE "-".
015800     05  WS-JE-SUFFIX             PIC X(08).
015900 01  WS-JE-NUMBER-X REDEFINES WS-JE-NUMBER-BUILD
016000                                  PIC X(20).
016100
016200* SAVE AREA FOR THE ORIGINAL ENTRY WHILE A REVERSING ENTRY IS
016300* BUILT AND WRITTEN - THE JOURNAL-ENTRY-RECORD FD AREA IS NEEDED
016400* FOR THE NEW RECORD IN THE MEANTIME.
016500 01  WS-ORIGINAL-ENTRY-SAVE       PIC X(250).
016600 01  WS-ORIGINAL-SAVE-X REDEFINES WS-ORIGINAL-ENTRY-SAVE.
016700     05  FILLER                   PIC X(20).
016800     05  FILLER                   PIC X(16).
016900     05  SAV-ACCOUNT-CODE         PIC X(04).
017000     05  SAV-ACCOUNT-NAME         PIC X(30).
017100     05  SAV-DESCRIPTION          PIC X(50).
017200     05  SAV-REFERENCE-NUMBER     PIC X(15).
017300     05  SAV-DEBIT-AMOUNT         PIC S9(09)V99.
017400     05  SAV-CREDIT-AMOUNT        PIC S9(09)V99.
017500     05  SAV-BALANCE-TYPE         PIC X(01).
017600         88  SAV-IS-DEBIT                    VALUE "D".
017700     05  SAV-DEPARTMENT           PIC X(10).
017800     05  FILLER                   PIC X(03).
017900     05  FILLER                   PIC X(09).
018000     05  FILLER                   PIC X(15).
018100     05  FILLER                   PIC X(15).
018200     05  FILLER                   PIC X(10).
018300     05  FILLER                   PIC X(20).
018400     05  FILLER                   PIC X(10).
018500
018600* WHEN AN ENTRY NUMBER IS NOT FOUND, BREAK IT OUT FOR THE CONSOLE
018700* MESSAGE SO OPERATIONS CAN TELL A BAD KEY FROM A MISTYPED ONE.
018800 01  WS-ENTRY-NUMBER-CHECK.
018900     05  WS-ENC-PREFIX            PIC X(03).
019000     05  WS-ENC-DATE              PIC X(08).
019100     05  WS-ENC-DASH              PIC X(01).
019200     05  WS-ENC-SUFFIX            PIC X(08).
019300 01  WS-ENTRY-NUMBER-CHECK-X REDEFINES WS-ENTRY-NUMBER-CHECK
019400                                  PIC X(20).
019500
019600 01  RPT-DETAIL-LINE.
019700     05  FILLER        PIC X(01) VALUE SPACE.
019800     05  RD-ACTION     PIC X(10).
019900     05  FILLER        PIC X(01) VALUE SPACES.
020000     05  RD-ENTRY-NO   PIC X(20).
020100     05  FILLER        PIC X(01) VALUE SPACES.
020200     05  RD-AMOUNT     PIC ZZZZZZZ9.99-.
020300     05  FILLER        PIC X(02) VALUE SPACES.
020400     05  RD-STATUS     PIC X(30).
020500     05  FILLER        PIC X(58) VALUE SPACES.
020600
020700 01  RPT-TOTALS-LINE.
020800     05  FILLER        PIC X(02) VALUE SPACES.
020900     05  RC-CAPTION    PIC X(30).
021000     05  RC-VALUE      PIC ZZZZZZ9.
021100     05  FILLER        PIC X(70) VALUE SPACES.
021200
021300******************************************************************
021400 PROCEDURE                   DIVISION.
021500*-----------------------------------------------------------------
021600 100-JOURNAL-MAINTENANCE.
021700     PERFORM 200-INITIATE-MAINTENANCE.
021800     PERFORM 200-PROCEED-MAINTENANCE UNTIL TXN-EOF.
021900     PERFORM 200-TERMINATE-MAINTENANCE.
022000
022100     STOP RUN.
022200
022300*-----------------------------------------------------------------
022400 200-INITIATE-MAINTENANCE.
022500     PERFORM 300-OPEN-ALL-FILES.
022600     PERFORM 300-INITIALIZE-WORK-AREAS.
022700     PERFORM 300-GET-RUN-DATE.
022800     PERFORM 300-READ-JOURNAL-MAINT-TXN.
022900
023000*-----------------------------------------------------------------
023100 200-PROCEED-MAINTENANCE.
023200     EVALUATE TRUE
023300         WHEN MT-CREATE
023400             PERFORM 400-CREATE-ENTRY
023500         WHEN MT-POST
023600             PERFORM 400-POST-ENTRY
023700         WHEN MT-APPROVE
023800             PERFORM 400-APPROVE-ENTRY
023900         WHEN MT-REVERSE
024000             PERFORM 400-REVERSE-ENTRY
024100         WHEN OTHER
024200             PERFORM 400-REJECT-UNKNOWN-ACTION
024300     END-EVALUATE.
024400     PERFORM 300-READ-JOURNAL-MAINT-TXN.
024500
024600*-----------------------------------------------------------------
024700 200-TERMINATE-MAINTENANCE.
024800     PERFORM 300-PRINT-CONTROL-TOTALS.
024900     PERFORM 300-CLOSE-ALL-FILES.
025000
025100*-----------------------------------------------------------------
025200 300-OPEN-ALL-FILES.
025300     OPEN    INPUT  JOURNAL-MAINT-TXN
025400             I-O    JOURNAL-FILE
025500             OUTPUT JOURNAL-MAINT-RPT.
025600
025700*-----------------------------------------------------------------
025800 300-INITIALIZE-WORK-AREAS.
025900     MOVE "N" TO TXN-EOF-SW.
026000     MOVE ZERO TO WS-TXN-READ-CNT WS-CREATED-CNT WS-POSTED-CNT
026100                  WS-APPROVED-CNT WS-REVERSED-CNT
026200                  WS-REJECTED-CNT.
026300
026400*-----------------------------------------------------------------
026500 300-GET-RUN-DATE.
026600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
026700     MOVE WS-RUN-DATE TO WS-JE-DATE.
026800
026900*-----------------------------------------------------------------
027000 300-READ-JOURNAL-MAINT-TXN.
027100     READ JOURNAL-MAINT-TXN
027200             AT END      MOVE "Y" TO TXN-EOF-SW
027300             NOT AT END  ADD 1    TO WS-TXN-READ-CNT.
027400
027500*-----------------------------------------------------------------
027600* A NEW ENTRY IS WRITTEN DIRECTLY - THE INDEXED FILE ITSELF
027700* REJECTS A DUPLICATE KEY, SO A COLLISION SIMPLY DRIVES ANOTHER
027800* TRIP THROUGH THE RETRY LOOP (PR-0731).  IF THE CLERK PUNCHED
027900* THEIR OWN ENTRY NUMBER ON THE CARD IT IS USED AS KEYED - ONLY A
028000* BLANK ENTRY NUMBER GETS ONE GENERATED HERE (PR-0958).
028100*-----------------------------------------------------------------
028200 400-CREATE-ENTRY.
028300     IF  MT-ENTRY-NUMBER = SPACES
028400         MOVE ZERO TO WS-RETRY-COUNT
028500         MOVE "Y" TO WS-DUPLICATE-SW
028600         PERFORM 500-BUILD-AND-WRITE-NEW-ENTRY
028700                 UNTIL NOT WS-DUPLICATE OR WS-RETRY-COUNT > 3
028800     ELSE
028900         PERFORM 500-WRITE-ENTRY-KEYED-NUMBER
029000     END-IF.
029100     IF  WS-DUPLICATE
029200         ADD 1 TO WS-REJECTED-CNT
029300         MOVE "CREATE" TO RD-ACTION
029400         MOVE SPACES TO RD-ENTRY-NO
029500         MOVE MT-AMOUNT TO RD-AMOUNT
029600         MOVE "REJECTED - NO UNIQUE ENTRY NUMBER" TO RD-STATUS
029700     ELSE
029800         ADD 1 TO WS-CREATED-CNT
029900         MOVE "CREATE" TO RD-ACTION
030000         MOVE JRNL-ENTRY-NUMBER TO RD-ENTRY-NO
030100         MOVE JRNL-DEBIT-AMOUNT TO RD-AMOUNT
030200         MOVE "CREATED - DRAFT" TO RD-STATUS
030300     END-IF.
030400     PERFORM 400-PRINT-DETAIL-LINE.
030500
030600*-----------------------------------------------------------------
030700 500-BUILD-AND-WRITE-NEW-ENTRY.
030800     ADD 1 TO WS-RETRY-COUNT.
030900     ADD 1 TO WS-JE-SEQ-COMP.
031000     COMPUTE WS-SEQ-COMP = WS-RUN-DATE + WS-JE-SEQ-COMP.
031100     MOVE WS-SEQ-COMP TO WS-SEQ-DISP.
031200     MOVE WS-SEQ-DISP TO WS-JE-SUFFIX.
031300     PERFORM 600-POPULATE-NEW-ENTRY-FIELDS.
031400     MOVE WS-JE-NUMBER-X          TO JRNL-ENTRY-NUMBER.
031500     WRITE JOURNAL-ENTRY-RECORD
031600             INVALID KEY     MOVE "Y" TO WS-DUPLICATE-SW
031700             NOT INVALID KEY MOVE "N" TO WS-DUPLICATE-SW.
031800
031900*-----------------------------------------------------------------
032000* CLERK KEYED THEIR OWN ENTRY NUMBER - NO SEQUENCE IS BUILT HERE,
032100* THE INDEXED FILE'S DUPLICATE-KEY CHECK IS THE ONLY GUARD.
032200*-----------------------------------------------------------------
032300 500-WRITE-ENTRY-KEYED-NUMBER.
032400     PERFORM 600-POPULATE-NEW-ENTRY-FIELDS.
032500     MOVE MT-ENTRY-NUMBER         TO JRNL-ENTRY-NUMBER.
032600     WRITE JOURNAL-ENTRY-RECORD
032700             INVALID KEY     MOVE "Y" TO WS-DUPLICATE-SW
032800             NOT INVALID KEY MOVE "N" TO WS-DUPLICATE-SW.
032900
033000*-----------------------------------------------------------------
033100 600-POPULATE-NEW-ENTRY-FIELDS.
033200     INITIALIZE JOURNAL-ENTRY-RECORD.
033300     MOVE WS-RUN-DATE             TO JRNL-TRANSACTION-DATE.
033400     MOVE WS-RUN-DATE             TO JRNL-POSTING-DATE.
033500     MOVE MT-ACCOUNT-CODE         TO JRNL-ACCOUNT-CODE.
033600     MOVE MT-ACCOUNT-NAME         TO JRNL-ACCOUNT-NAME.
033700     MOVE MT-DESCRIPTION          TO JRNL-DESCRIPTION.
033800     MOVE MT-REFERENCE-NUMBER     TO JRNL-REFERENCE-NUMBER.
033900     MOVE MT-BALANCE-TYPE         TO JRNL-BALANCE-TYPE.
034000     IF  JRNL-IS-DEBIT
034100         MOVE MT-AMOUNT           TO JRNL-DEBIT-AMOUNT
034200         MOVE ZERO                TO JRNL-CREDIT-AMOUNT
034300     ELSE
034400         MOVE ZERO                TO JRNL-DEBIT-AMOUNT
034500         MOVE MT-AMOUNT           TO JRNL-CREDIT-AMOUNT
034600     END-IF.
034700     MOVE MT-DEPARTMENT           TO JRNL-DEPARTMENT.
034800     MOVE "USD"                   TO JRNL-CURRENCY-CODE.
034900     MOVE 1.0000                  TO JRNL-EXCHANGE-RATE.
035000     MOVE "ACCOUNTING"            TO JRNL-CREATED-BY.
035100     MOVE "draft"                 TO JRNL-STATUS.
035200
035300*-----------------------------------------------------------------
035400 400-POST-ENTRY.
035500     PERFORM 500-LOOKUP-ENTRY-BY-NUMBER.
035600     IF  WS-NOT-FOUND
035700         PERFORM 400-REJECT-NOT-FOUND
035800     ELSE
035900         IF  NOT JRNL-STAT-DRAFT
036000             MOVE "Y" TO WS-BAD-STATUS-SW
036100             PERFORM 400-REJECT-BAD-STATUS
036200         ELSE
036300             MOVE "posted"    TO JRNL-STATUS
036400             MOVE WS-RUN-DATE TO JRNL-POSTING-DATE
036500             REWRITE JOURNAL-ENTRY-RECORD
036600             ADD 1 TO WS-POSTED-CNT
036700             MOVE "POST" TO RD-ACTION
036800             MOVE JRNL-ENTRY-NUMBER TO RD-ENTRY-NO
036900             MOVE JRNL-DEBIT-AMOUNT TO RD-AMOUNT
037000             MOVE "POSTED" TO RD-STATUS
037100             PERFORM 400-PRINT-DETAIL-LINE
037200         END-IF
037300     END-IF.
037400
037500*-----------------------------------------------------------------
037600 400-APPROVE-ENTRY.
037700     PERFORM 500-LOOKUP-ENTRY-BY-NUMBER.
037800     IF  WS-NOT-FOUND
037900         PERFORM 400-REJECT-NOT-FOUND
038000     ELSE
038100         MOVE MT-APPROVED-BY TO JRNL-APPROVED-BY
038200         REWRITE JOURNAL-ENTRY-RECORD
038300         ADD 1 TO WS-APPROVED-CNT
038400         MOVE "APPROVE" TO RD-ACTION
038500         MOVE JRNL-ENTRY-NUMBER TO RD-ENTRY-NO
038600         MOVE JRNL-DEBIT-AMOUNT TO RD-AMOUNT
038700         MOVE "APPROVED" TO RD-STATUS
038800         PERFORM 400-PRINT-DETAIL-LINE
038900     END-IF.
039000
039100*-----------------------------------------------------------------
039200* A REVERSAL WRITES A NEW ENTRY THAT MIRRORS THE ORIGINAL WITH
039300* DEBIT AND CREDIT SWAPPED, THEN MARKS THE ORIGINAL REVERSED AND
039400* LINKS THE TWO (CR-0403).
039500*-----------------------------------------------------------------
039600 400-REVERSE-ENTRY.
039700     PERFORM 500-LOOKUP-ENTRY-BY-NUMBER.
039800     IF  WS-NOT-FOUND
039900         PERFORM 400-REJECT-NOT-FOUND
040000     ELSE
040100         IF  NOT JRNL-STAT-POSTED
040200             PERFORM 400-REJECT-BAD-STATUS
040300         ELSE
040400             MOVE JOURNAL-ENTRY-RECORD TO WS-ORIGINAL-ENTRY-SAVE
040500             MOVE ZERO TO WS-RETRY-COUNT
040600             MOVE "Y" TO WS-DUPLICATE-SW
040700             PERFORM 500-BUILD-AND-WRITE-REVERSING-ENTRY
040800                 UNTIL NOT WS-DUPLICATE OR WS-RETRY-COUNT > 3
040900             IF  WS-DUPLICATE
041000                 PERFORM 400-REJECT-NO-REVERSE-NUMBER
041100             ELSE
041200                 PERFORM 500-MARK-ORIGINAL-REVERSED
041300             END-IF
041400         END-IF
041500     END-IF.
041600
041700*-----------------------------------------------------------------
041800 500-BUILD-AND-WRITE-REVERSING-ENTRY.
041900     ADD 1 TO WS-RETRY-COUNT.
042000     ADD 1 TO WS-JE-SEQ-COMP.
042100     COMPUTE WS-SEQ-COMP = WS-RUN-DATE + WS-JE-SEQ-COMP.
042200     MOVE WS-SEQ-COMP TO WS-SEQ-DISP.
042300     MOVE WS-SEQ-DISP TO WS-JE-SUFFIX.
042400     INITIALIZE JOURNAL-ENTRY-RECORD.
042500     MOVE WS-JE-NUMBER-X                 TO JRNL-ENTRY-NUMBER.
042600     MOVE WS-RUN-DATE                    TO JRNL-TRANSACTION-DATE
042700                                             JRNL-POSTING-DATE.
042800     MOVE SAV-ACCOUNT-CODE                TO JRNL-ACCOUNT-CODE.
042900     MOVE SAV-ACCOUNT-NAME                TO JRNL-ACCOUNT-NAME.
043000     MOVE SAV-DESCRIPTION                 TO JRNL-DESCRIPTION.
043100     MOVE SAV-REFERENCE-NUMBER            TO
043200             JRNL-REFERENCE-NUMBER.
043300     MOVE SAV-CREDIT-AMOUNT               TO JRNL-DEBIT-AMOUNT.
043400     MOVE SAV-DEBIT-AMOUNT                TO JRNL-CREDIT-AMOUNT.
043500     IF  SAV-IS-DEBIT
043600         MOVE "C" TO JRNL-BALANCE-TYPE
043700     ELSE
043800         MOVE "D" TO JRNL-BALANCE-TYPE
043900     END-IF.
044000     MOVE SAV-DEPARTMENT                  TO JRNL-DEPARTMENT.
044100     MOVE "USD"                          TO JRNL-CURRENCY-CODE.
044200     MOVE 1.0000                         TO JRNL-EXCHANGE-RATE.
044300     MOVE "ACCOUNTING"                   TO JRNL-CREATED-BY.
044400     MOVE "posted"                       TO JRNL-STATUS.
044500     WRITE JOURNAL-ENTRY-RECORD
044600             INVALID KEY     MOVE "Y" TO WS-DUPLICATE-SW
044700             NOT INVALID KEY MOVE "N" TO WS-DUPLICATE-SW.
044800
044900*-----------------------------------------------------------------
045000 500-MARK-ORIGINAL-REVERSED.
045100     MOVE MT-ENTRY-NUMBER TO JRNL-ENTRY-NUMBER.
045200     READ JOURNAL-FILE
045300             INVALID KEY     MOVE "Y" TO WS-NOT-FOUND-SW
045400             NOT INVALID KEY MOVE "N" TO WS-NOT-FOUND-SW.
045500     MOVE "reversed" TO JRNL-STATUS.
045600     MOVE WS-JE-NUMBER-X TO JRNL-REVERSED-BY.
045700     REWRITE JOURNAL-ENTRY-RECORD.
045800     ADD 1 TO WS-REVERSED-CNT.
045900     MOVE "REVERSE" TO RD-ACTION.
046000     MOVE JRNL-ENTRY-NUMBER TO RD-ENTRY-NO.
046100     MOVE JRNL-CREDIT-AMOUNT TO RD-AMOUNT.
046200     MOVE "REVERSED - OFFSET WRITTEN" TO RD-STATUS.
046300     PERFORM 400-PRINT-DETAIL-LINE.
046400
046500*-----------------------------------------------------------------
046600 500-LOOKUP-ENTRY-BY-NUMBER.
046700     MOVE MT-ENTRY-NUMBER TO JRNL-ENTRY-NUMBER.
046800     READ JOURNAL-FILE
046900             INVALID KEY     MOVE "Y" TO WS-NOT-FOUND-SW
047000             NOT INVALID KEY MOVE "N" TO WS-NOT-FOUND-SW.
047100
047200*-----------------------------------------------------------------
047300 400-REJECT-NOT-FOUND.
047400     ADD 1 TO WS-REJECTED-CNT.
047500     MOVE MT-ENTRY-NUMBER TO WS-ENTRY-NUMBER-CHECK-X.
047600     DISPLAY "JRNLMNT: ENTRY NOT FOUND - PREFIX " WS-ENC-PREFIX
047700             " DATE " WS-ENC-DATE " SEQ " WS-ENC-SUFFIX.
047800     MOVE MT-ENTRY-NUMBER TO RD-ENTRY-NO.
047900     MOVE MT-AMOUNT TO RD-AMOUNT.
048000     MOVE "REJECTED - ENTRY NOT FOUND" TO RD-STATUS.
048100     PERFORM 400-SET-ACTION-LABEL.
048200     PERFORM 400-PRINT-DETAIL-LINE.
048300
048400*-----------------------------------------------------------------
048500 400-REJECT-BAD-STATUS.
048600     ADD 1 TO WS-REJECTED-CNT.
048700     MOVE JRNL-ENTRY-NUMBER TO RD-ENTRY-NO.
048800     MOVE JRNL-DEBIT-AMOUNT TO RD-AMOUNT.
048900     MOVE "REJECTED - WRONG STATUS FOR ACTION" TO RD-STATUS.
049000     PERFORM 400-SET-ACTION-LABEL.
049100     PERFORM 400-PRINT-DETAIL-LINE.
049200
049300*-----------------------------------------------------------------
049400 400-REJECT-NO-REVERSE-NUMBER.
049500     ADD 1 TO WS-REJECTED-CNT.
049600     MOVE MT-ENTRY-NUMBER TO RD-ENTRY-NO.
049700     MOVE MT-AMOUNT TO RD-AMOUNT.
049800     MOVE "REJECTED - NO UNIQUE REVERSE NUMBER" TO RD-STATUS.
049900     MOVE "REVERSE" TO RD-ACTION.
050000     PERFORM 400-PRINT-DETAIL-LINE.
050100
050200*-----------------------------------------------------------------
050300 400-REJECT-UNKNOWN-ACTION.
050400     ADD 1 TO WS-REJECTED-CNT.
050500     MOVE MT-ENTRY-NUMBER TO RD-ENTRY-NO.
050600     MOVE MT-AMOUNT TO RD-AMOUNT.
050700     MOVE "REJECTED - UNKNOWN ACTION CODE" TO RD-STATUS.
050800     MOVE "?" TO RD-ACTION.
050900     PERFORM 400-PRINT-DETAIL-LINE.
051000
051100*-----------------------------------------------------------------
051200 400-SET-ACTION-LABEL.
051300     EVALUATE TRUE
051400         WHEN MT-POST      MOVE "POST"    TO RD-ACTION
051500         WHEN MT-APPROVE   MOVE "APPROVE" TO RD-ACTION
051600         WHEN MT-REVERSE   MOVE "REVERSE" TO RD-ACTION
051700         WHEN OTHER        MOVE "?"       TO RD-ACTION
051800     END-EVALUATE.
051900
052000*-----------------------------------------------------------------
052100 400-PRINT-DETAIL-LINE.
052200     WRITE JOURNAL-MAINT-RPT-LINE FROM RPT-DETAIL-LINE
052300             AFTER ADVANCING 1 LINES.
052400
052500*-----------------------------------------------------------------
052600 300-PRINT-CONTROL-TOTALS.
052700     MOVE "TRANSACTIONS READ"   TO RC-CAPTION.
052800     MOVE WS-TXN-READ-CNT       TO RC-VALUE.
052900     WRITE JOURNAL-MAINT-RPT-LINE FROM RPT-TOTALS-LINE
053000             AFTER ADVANCING TOP-OF-FORM.
053100
053200     MOVE "ENTRIES CREATED"     TO RC-CAPTION.
053300     MOVE WS-CREATED-CNT        TO RC-VALUE.
053400     WRITE JOURNAL-MAINT-RPT-LINE FROM RPT-TOTALS-LINE
053500             AFTER ADVANCING 1 LINES.
053600
053700     MOVE "ENTRIES POSTED"      TO RC-CAPTION.
053800     MOVE WS-POSTED-CNT         TO RC-VALUE.
053900     WRITE JOURNAL-MAINT-RPT-LINE FROM RPT-TOTALS-LINE
054000             AFTER ADVANCING 1 LINES.
054100
054200     MOVE "ENTRIES APPROVED"    TO RC-CAPTION.
054300     MOVE WS-APPROVED-CNT       TO RC-VALUE.
054400     WRITE JOURNAL-MAINT-RPT-LINE FROM RPT-TOTALS-LINE
054500             AFTER ADVANCING 1 LINES.
054600
054700     MOVE "ENTRIES REVERSED"    TO RC-CAPTION.
054800     MOVE WS-REVERSED-CNT       TO RC-VALUE.
054900     WRITE JOURNAL-MAINT-RPT-LINE FROM RPT-TOTALS-LINE
055000             AFTER ADVANCING 1 LINES.
055100
055200     MOVE "TRANSACTIONS REJECTED" TO RC-CAPTION.
055300     MOVE WS-REJECTED-CNT          TO RC-VALUE.
055400     WRITE JOURNAL-MAINT-RPT-LINE FROM RPT-TOTALS-LINE
055500             AFTER ADVANCING 1 LINES.
055600
055700*-----------------------------------------------------------------
055800 300-CLOSE-ALL-FILES.
055900     CLOSE   JOURNAL-MAINT-TXN
056000             JOURNAL-FILE
056100             JOURNAL-MAINT-RPT.
056200
056300
056400
056500
