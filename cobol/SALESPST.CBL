000100******************************************************************
000200* SALESPST - DAILY SALES POSTING RUN
000300*
000400* MATCHES INCOMING SALE TRANSACTIONS AGAINST THE PRODUCT MASTER
000500* (BOTH SEQUENCED BY PRODUCT ID), PRICES AND POSTS EACH ACCEPTED
000600* SALE, DECREMENTS STOCK ON HAND, GENERATES THE PAIRED GENERAL
000700* LEDGER ENTRIES, REWRITES THE PRODUCT MASTER AND PRINTS THE RUN
000800* REPORT (DETAIL / LOW STOCK / CONTROL TOTALS).
000900*
001000* USED FILES
001100*    - PRODUCT MASTER (IN)    : PRODMAST
001200*    - SALE TRANSACTIONS (IN) : SALESTXN
001300*    - SALE OUTPUT            : SALESOUT
001400*    - GENERAL JOURNAL OUTPUT : JOURNAL
001500*    - PRODUCT MASTER (OUT)   : PRODNEW
001600*    - RUN REPORT             : SALESRPT
001700******************************************************************
001800 IDENTIFICATION              DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.                 SALESPST.
002100 AUTHOR.                     D K FENWICK.
002200 INSTALLATION.               MERIDIAN SUPPLY CO - DATA PROCESSING.
002300 DATE-WRITTEN.               06/03/1986.
002400 DATE-COMPILED.
002500 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT ONLY.
002600*-----------------------------------------------------------------
002700* CHANGE LOG
002800*-----------------------------------------------------------------
002900* 06/03/86  DKF  ORIGINAL - REPLACES MANUAL SALES POSTING LEDGER.
003000* 07/11/86  DKF  ADDED LOW STOCK FLAG TO END OF RUN REPORT.
003100* 02/14/87  RTS  CR-0118  DISCOUNT PCT NOW CARRIED FROM TXN FEED.
003200* 09/30/88  RTS  CR-0204  ADDED DEBIT/CREDIT BALANCE CHECK AT EOJ.
003300* 04/02/90  LMH  CR-0311  SALE NUMBER USES SALE- PREFIX FORM.
003400* 11/19/91  LMH  PR-0455  FIXED STOCK QTY GOING NEGATIVE ON MULTI
003500*                         TRANSACTION DAYS FOR SAME PART NUMBER.
003600* 03/08/93  WCP  CR-0502  JOURNAL DEPARTMENT CODE ADDED (VENTAS).
003700* 08/22/94  WCP  PR-0561  ROUNDING ON DISCOUNT AMOUNT CORRECTED
003800*                         TO ROUND HALF UP PER AUDIT FINDING.
003900* 05/17/96  JQA  CR-0648  UNIT COST NO LONGER PRINTED ON DETAIL.
004000* 01/06/98  JQA  Y2K-011  EXPANDED ALL DATE FIELDS TO FULL FOUR
004100*                         DIGIT YEAR - RUN DATE, SALE DATE, AND
004200*                         JOURNAL TRANSACTION/POSTING DATES.
004300* 11/29/99  SPK  Y2K-011  Y2K REGRESSION SIGNOFF - NO FURTHER
004400*                         TWO DIGIT YEAR FIELDS REMAIN.
004500* 06/12/01  SPK  CR-0715  ENTRY NUMBER GENERATION MOVED TO THE
004600*                         GENJRNL SUBPROGRAM, SHARED WITH JRNLMNT.
004700******************************************************************
004800 ENVIRONMENT                 DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION               SECTION.
005100 SOURCE-COMPUTER.            MERIDIAN-3090.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*-----------------------------------------------------------------
005500 INPUT-OUTPUT                SECTION.
005600 FILE-CONTROL.
005700     SELECT  PRODUCT-MASTER-IN
005800             ASSIGN TO PRODMAST
005900             ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT  SALES-TXN-IN
006200             ASSIGN TO SALESTXN
006300             ORGANIZATION IS LINE SEQUENTIAL.
006400
006500     SELECT  SALES-OUT
006600             ASSIGN TO SALESOUT
006700             ORGANIZATION IS LINE SEQUENTIAL.
006800
006900     SELECT  JOURNAL-FILE
007000             ASSIGN TO JOURNAL
007100             ORGANIZATION IS LINE SEQUENTIAL.
007200
007300     SELECT  PRODUCT-MASTER-OUT
007400             ASSIGN TO PRODNEW
007500             ORGANIZATION IS LINE SEQUENTIAL.
007600
007700     SELECT  RUN-REPORT
007800             ASSIGN TO SALESRPT
007900             ORGANIZATION IS LINE SEQUENTIAL.
008000
008100******************************************************************
008200 DATA                        DIVISION.
008300*-----------------------------------------------------------------
008400 FILE                        SECTION.
008500 FD  PRODUCT-MASTER-IN
008600     RECORD CONTAINS 214 CHARACTERS
008700     DATA RECORD IS PRODUCT-MASTER-RECORD.
008800     COPY PRODMAST.
008900
009000 FD  SALES-TXN-IN
009100     RECORD CONTAINS 47 CHARACTERS
009200     DATA RECORD IS SALE-TXN-RECORD.
009300     COPY SALETXN.
009400
009500 FD  SALES-OUT
009600     RECORD CONTAINS 150 CHARACTERS
009700     DATA RECORD IS SALE-OUTPUT-RECORD.
009800     COPY SALEREC.
009900
010000 FD  JOURNAL-FILE
010100     RECORD CONTAINS 250 CHARACTERS
010200     DATA RECORD IS JOURNAL-ENTRY-RECORD.
010300     COPY JRNLREC.
010400
010500 FD  PRODUCT-MASTER-OUT
010600     RECORD CONTAINS 214 CHARACTERS
010700     DATA RECORD IS PRODUCT-MASTER-OUT-RECORD.
010800 01  PRODUCT-MASTER-OUT-RECORD.
010900     05  FILLER                  PIC X(214).
011000
011100 FD  RUN-REPORT
011200     RECORD CONTAINS 132 CHARACTERS
011300     DATA RECORD IS RUN-REPORT-LINE.
011400 01  RUN-REPORT-LINE.
011500     05  FILLER                  PIC X(132).
011600
011700*-----------------------------------------------------------------
011800 WORKING-STORAGE             SECTION.
011900*-----------------------------------------------------------------
012000 01  SWITCHES-AND-COUNTERS.
012100     05  MASTER-EOF-SW           PIC X(01) VALUE "N".
012200         88  MASTER-EOF                    VALUE "Y".
012300     05  TXN-EOF-SW              PIC X(01) VALUE "N".
012400         88  TXN-EOF                       VALUE "Y".
012500     05  SALE-ACCEPTED-SW        PIC X(01) VALUE "N".
012600         88  SALE-ACCEPTED                 VALUE "Y".
012700     05  MASTER-CHANGED-SW       PIC X(01) VALUE "N".
012800         88  MASTER-CHANGED                VALUE "Y".
012900     05  WS-REJECT-REASON        PIC 9(01) COMP VALUE ZERO.
013000     05  WS-TXN-READ-CNT         PIC 9(07) COMP VALUE ZERO.
013100     05  WS-SALES-ACCEPTED-CNT   PIC 9(07) COMP VALUE ZERO.
013200     05  WS-SALES-REJECTED-CNT   PIC 9(07) COMP VALUE ZERO.
013300     05  WS-UNITS-SOLD           PIC 9(09) COMP VALUE ZERO.
013400     05  WS-LOW-STOCK-CNT        PIC 9(05) COMP VALUE ZERO.
013500     05  WS-SALE-SEQ             PIC 9(08) COMP VALUE ZERO.
013600     05  WS-SALE-SEQ-DISP        PIC 9(08) VALUE ZERO.
013700     05  WS-LINE-CNT             PIC 9(03) COMP VALUE ZERO.
013800     05  FILLER                  PIC X(05).
013900
014000 01  RUN-ACCUMULATORS.
014100     05  WS-TOTAL-SALES-AMT      PIC S9(11)V99 VALUE ZERO.
014200     05  WS-TOTAL-DISCOUNT-AMT   PIC S9(11)V99 VALUE ZERO.
014300     05  WS-TOTAL-FINAL-AMT      PIC S9(11)V99 VALUE ZERO.
014400     05  WS-TOTAL-DEBITS         PIC S9(11)V99 VALUE ZERO.
014500     05  WS-TOTAL-CREDITS        PIC S9(11)V99 VALUE ZERO.
014600     05  FILLER                  PIC X(05).
014700
014800* ALTERNATE VIEW OF THE RUN DATE, BROKEN OUT FOR THE REPORT
014900* TITLE LINE AND FOR STAMPING SALE-DATE / JOURNAL DATES.
015000 01  WS-RUN-DATE-WORK.
015100     05  WS-RUN-DATE             PIC 9(08) VALUE ZERO.
015200 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-WORK.
015300     05  WS-RUN-YEAR              PIC 9(04).
015400     05  WS-RUN-MONTH             PIC 9(02).
015500     05  WS-RUN-DAY               PIC 9(02).
015600
015700* SALE NUMBER IS BUILT AS "SALE-" PLUS AN EIGHT DIGIT RUN
015800* SEQUENCE, ZERO FILLED - UNIQUE WITHIN THE RUN.
015900 01  WS-SALE-NUMBER-BUILD.
016000     05  WS-SALE-NUMBER           PIC X(15) VALUE SPACES.
016100 01  WS-SALE-NUMBER-X REDEFINES WS-SALE-NUMBER-BUILD.
016200     05  WS-SN-PREFIX             PIC X(05).
016300     05  WS-SN-SUFFIX             PIC X(08).
016400     05  FILLER                   PIC X(02).
016500
016600* REJECT REASON TEXT TABLE - SAME LOAD-AND-REDEFINE STYLE USED
016700* SHOPWIDE FOR SMALL CODE-TO-TEXT LOOKUPS.
016800 01  REJECT-REASON-TABLE-DATA.
016900     05  FILLER                   PIC X(10) VALUE "OK        ".
017000     05  FILLER                   PIC X(10) VALUE "NOPROD    ".
017100     05  FILLER                   PIC X(10) VALUE "NOSTOCK   ".
017200 01  REJECT-REASON-TABLE REDEFINES REJECT-REASON-TABLE-DATA.
017300     05  RSN-TEXT                 PIC X(10) OCCURS 3 TIMES.
017400
017500 01  LOW-STOCK-TABLE-AREA.
017600     05  LOW-STOCK-ENTRY OCCURS 500 TIMES INDEXED BY LS-TBL-IDX.
017700         10  LS-PROD-ID           PIC 9(06).
017800         10  LS-PROD-NAME         PIC X(30).
017900         10  LS-STOCK-QTY         PIC S9(07).
018000         10  LS-MIN-STOCK         PIC S9(05).
018100         10  FILLER               PIC X(03).
018200
018300* PARAMETER AREA FOR THE SALECALC PRICING SUBPROGRAM.
018400 01  SALE-CALC-PARMS.
018500     05  SC-UNIT-PRICE            PIC S9(07)V99.
018600     05  SC-QUANTITY              PIC 9(05).
018700     05  SC-DISCOUNT-PCT          PIC 9(02)V99.
018800     05  SC-TOTAL-AMOUNT          PIC S9(09)V99.
018900     05  SC-DISCOUNT-AMT          PIC S9(09)V99.
019000     05  SC-FINAL-AMOUNT          PIC S9(09)V99.
019100
019200* PARAMETER AREA FOR THE GENJRNL JOURNAL ENTRY SUBPROGRAM.
019300 01  GEN-JRNL-REQUEST.
019400     05  GJ-SALE-NUMBER           PIC X(15).
019500     05  GJ-PRODUCT-ID            PIC 9(06).
019600     05  GJ-SALE-AMOUNT           PIC S9(09)V99.
019700     05  GJ-RUN-DATE              PIC 9(08).
019800     05  FILLER                   PIC X(05).
019900
020000     COPY JRNLREC REPLACING ==JOURNAL-ENTRY-RECORD==
020100                          BY ==GEN-JRNL-DEBIT-LINE-DATA==.
020200     COPY JRNLREC REPLACING ==JOURNAL-ENTRY-RECORD==
020300                          BY ==GEN-JRNL-CREDIT-LINE-DATA==.
020400
020500 01  GEN-JRNL-RESULT.
020600     05  GJ-RETURN-CODE           PIC X(01).
020700         88  GJ-SUCCESS                    VALUE "S".
020800         88  GJ-FAILED                     VALUE "F".
020900     05  FILLER                   PIC X(04).
021000
021100* RUN REPORT PRINT LINES - 132 COLUMN, BUILT AS WORKING STORAGE
021200* GROUPS AND MOVED OUT THROUGH RUN-REPORT-LINE, SHOP STANDARD.
021300 01  RPT-TITLE-LINE.
021400     05  FILLER                   PIC X(30) VALUE SPACES.
021500     05  FILLER                   PIC X(27)
021600         VALUE "SALES POSTING RUN REPORT (".
021700     05  RT-YEAR                  PIC 9(04).
021800     05  FILLER                   PIC X(01) VALUE "-".
021900     05  RT-MONTH                 PIC 9(02).
022000     05  FILLER                   PIC X(01) VALUE "-".
022100     05  RT-DAY                   PIC 9(02).
022200     05  FILLER                   PIC X(01) VALUE ")".
022300     05  FILLER                   PIC X(65) VALUE SPACES.
022400
022500 01  RPT-DETAIL-HEADER.
022600     05  FILLER  PIC X(01) VALUE SPACE.
022700     05  FILLER  PIC X(16) VALUE "SALE NUMBER".
022800     05  FILLER  PIC X(09) VALUE "PROD ID".
022900     05  FILLER  PIC X(08) VALUE "QTY".
023000     05  FILLER  PIC X(14) VALUE "UNIT PRICE".
023100     05  FILLER  PIC X(15) VALUE "TOTAL AMT".
023200     05  FILLER  PIC X(14) VALUE "DISCOUNT".
023300     05  FILLER  PIC X(15) VALUE "FINAL AMT".
023400     05  FILLER  PIC X(10) VALUE "STATUS".
023500     05  FILLER  PIC X(30) VALUE SPACES.
023600
023700 01  RPT-DETAIL-LINE.
023800     05  FILLER        PIC X(01) VALUE SPACE.
023900     05  RD-SALE-NUMBER PIC X(16).
024000     05  RD-PROD-ID    PIC ZZZZZ9.
024100     05  FILLER        PIC X(03) VALUE SPACES.
024200     05  RD-QTY        PIC ZZZZ9.
024300     05  FILLER        PIC X(03) VALUE SPACES.
024400     05  RD-UNIT-PRICE PIC Z,ZZZ,ZZ9.99-.
024500     05  FILLER        PIC X(01) VALUE SPACES.
024600     05  RD-TOTAL-AMT  PIC Z,ZZZ,ZZ9.99-.
024700     05  FILLER        PIC X(01) VALUE SPACES.
024800     05  RD-DISCOUNT-AMT PIC Z,ZZZ,ZZ9.99-.
024900     05  FILLER        PIC X(01) VALUE SPACES.
025000     05  RD-FINAL-AMT  PIC Z,ZZZ,ZZ9.99-.
025100     05  FILLER        PIC X(01) VALUE SPACES.
025200     05  RD-STATUS     PIC X(10).
025300     05  FILLER        PIC X(11) VALUE SPACES.
025400
025500 01  RPT-LOW-STOCK-TITLE.
025600     05  FILLER  PIC X(02) VALUE SPACES.
025700     05  FILLER  PIC X(20) VALUE "LOW STOCK PRODUCTS".
025800     05  FILLER  PIC X(110) VALUE SPACES.
025900
026000 01  RPT-LOW-STOCK-HEADER.
026100     05  FILLER  PIC X(02) VALUE SPACES.
026200     05  FILLER  PIC X(09) VALUE "PROD ID".
026300     05  FILLER  PIC X(32) VALUE "PRODUCT NAME".
026400     05  FILLER  PIC X(12) VALUE "STOCK QTY".
026500     05  FILLER  PIC X(12) VALUE "MIN LEVEL".
026600     05  FILLER  PIC X(65) VALUE SPACES.
026700
026800 01  RPT-LOW-STOCK-LINE.
026900     05  FILLER        PIC X(02) VALUE SPACES.
027000     05  RL-PROD-ID    PIC ZZZZZ9.
027100     05  FILLER        PIC X(03) VALUE SPACES.
027200     05  RL-PROD-NAME  PIC X(30).
027300     05  FILLER        PIC X(02) VALUE SPACES.
027400     05  RL-STOCK-QTY  PIC ZZZZZZ9-.
027500     05  FILLER        PIC X(03) VALUE SPACES.
027600     05  RL-MIN-STOCK  PIC ZZZZ9-.
027700     05  FILLER        PIC X(53) VALUE SPACES.
027800
027900 01  RPT-TOTALS-LINE.
028000     05  FILLER        PIC X(02) VALUE SPACES.
028100     05  RC-CAPTION    PIC X(34).
028200     05  RC-VALUE      PIC Z,ZZZ,ZZZ,ZZ9.99-.
028300     05  FILLER        PIC X(78) VALUE SPACES.
028400
028500 01  RPT-BALANCE-LINE.
028600     05  FILLER        PIC X(02) VALUE SPACES.
028700     05  RB-CAPTION    PIC X(34)
028800         VALUE "JOURNAL BALANCED (DEBITS=CREDITS)".
028900     05  RB-FLAG       PIC X(03).
029000     05  FILLER        PIC X(93) VALUE SPACES.
029100
029200******************************************************************
029300 PROCEDURE                   DIVISION.
029400*-----------------------------------------------------------------
029500* MAIN LINE
029600*-----------------------------------------------------------------
029700 100-SALES-POST.
029800     PERFORM 200-INITIATE-SALES-POST.
029900     PERFORM 200-PROCEED-SALES-POST
030000             UNTIL MASTER-EOF AND TXN-EOF.
030100     PERFORM 200-TERMINATE-SALES-POST.
030200
030300     STOP RUN.
030400
030500******************************************************************
030600* OPEN FILES, INITIALIZE WORK AREAS, PRIME BOTH INPUT STREAMS
030700* AND PRINT THE REPORT TITLE / DETAIL COLUMN HEADINGS.
030800*-----------------------------------------------------------------
030900 200-INITIATE-SALES-POST.
031000     PERFORM 300-OPEN-ALL-FILES.
031100     PERFORM 300-INITIALIZE-WORK-AREAS.
031200     PERFORM 300-GET-RUN-DATE.
031300     PERFORM 300-READ-PRODUCT-MASTER.
031400     PERFORM 300-READ-SALES-TXN.
031500     PERFORM 400-PRINT-REPORT-TITLE.
031600     PERFORM 400-PRINT-DETAIL-HEADER.
031700
031800*-----------------------------------------------------------------
031900* BALANCE LINE MATCH OF THE TRANSACTION KEY AGAINST THE CURRENT
032000* PRODUCT MASTER KEY.  AT END OF EITHER FILE THE SENTINEL KEY OF
032100* 999999 KEEPS THE COMPARE LOGIC HONEST WITHOUT EXTRA IFS.
032200*-----------------------------------------------------------------
032300 200-PROCEED-SALES-POST.
032400     EVALUATE TRUE
032500         WHEN TXN-PRODUCT-ID = PROD-ID
032600             PERFORM 300-PROCESS-WHEN-EQUAL
032700         WHEN TXN-PRODUCT-ID > PROD-ID
032800             PERFORM 300-PROCESS-WHEN-TXN-GT-MASTER
032900         WHEN OTHER
033000             PERFORM 300-PROCESS-WHEN-TXN-LT-MASTER
033100     END-EVALUATE.
033200
033300*-----------------------------------------------------------------
033400* PRINT LOW STOCK SECTION AND CONTROL TOTALS, CLOSE FILES.
033500*-----------------------------------------------------------------
033600 200-TERMINATE-SALES-POST.
033700     PERFORM 300-PRINT-LOW-STOCK-SECTION.
033800     PERFORM 300-PRINT-CONTROL-TOTALS.
033900     PERFORM 300-CLOSE-ALL-FILES.
034000
034100******************************************************************
034200 300-OPEN-ALL-FILES.
034300     OPEN    INPUT   PRODUCT-MASTER-IN
034400             INPUT   SALES-TXN-IN
034500             OUTPUT  SALES-OUT
034600             OUTPUT  JOURNAL-FILE
034700             OUTPUT  PRODUCT-MASTER-OUT
034800             OUTPUT  RUN-REPORT.
034900
035000*-----------------------------------------------------------------
035100 300-INITIALIZE-WORK-AREAS.
035200     INITIALIZE SWITCHES-AND-COUNTERS RUN-ACCUMULATORS
035300                LOW-STOCK-TABLE-AREA.
035400
035500*-----------------------------------------------------------------
035600* RUN DATE IS TAKEN FROM THE SYSTEM CLOCK ONCE AT STARTUP AND
035700* USED FOR SALE-DATE AND FOR THE JOURNAL TRANSACTION/POSTING
035800* DATES (SEE Y2K-011 ABOVE).
035900*-----------------------------------------------------------------
036000 300-GET-RUN-DATE.
036100     ACCEPT   WS-RUN-DATE-WORK FROM DATE YYYYMMDD.
036200     MOVE     WS-RUN-YEAR      TO RT-YEAR.
036300     MOVE     WS-RUN-MONTH     TO RT-MONTH.
036400     MOVE     WS-RUN-DAY       TO RT-DAY.
036500
036600*-----------------------------------------------------------------
036700 300-READ-PRODUCT-MASTER.
036800     READ PRODUCT-MASTER-IN
036900             AT END      MOVE "Y"     TO MASTER-EOF-SW
037000                         MOVE 999999  TO PROD-ID.
037100
037200*-----------------------------------------------------------------
037300 300-READ-SALES-TXN.
037400     READ SALES-TXN-IN
037500             AT END      MOVE "Y"     TO TXN-EOF-SW
037600                         MOVE 999999  TO TXN-PRODUCT-ID
037700             NOT AT END  ADD 1        TO WS-TXN-READ-CNT.
037800
037900*-----------------------------------------------------------------
038000* TRANSACTION KEY MATCHES THE CURRENT MASTER - VALIDATE STOCK,
038100* PRICE AND POST THE SALE (OR REJECT FOR INSUFFICIENT STOCK),
038200* THEN MOVE ON TO THE NEXT TRANSACTION.  THE MASTER RECORD IS
038300* NOT WRITTEN UNTIL WE ADVANCE PAST IT SO SEVERAL TRANSACTIONS
038400* AGAINST THE SAME PART NUMBER ACCUMULATE CORRECTLY (PR-0455).
038500*-----------------------------------------------------------------
038600 300-PROCESS-WHEN-EQUAL.
038700     PERFORM 400-DEFAULT-QUANTITY.
038800     IF  TXN-QUANTITY > PROD-STOCK-QTY
038900         MOVE 3 TO WS-REJECT-REASON
039000         PERFORM 400-REJECT-TRANSACTION
039100     ELSE
039200         MOVE 1 TO WS-REJECT-REASON
039300         PERFORM 400-PRICE-AND-POST-SALE
039400         PERFORM 400-UPDATE-STOCK-ON-HAND
039500         PERFORM 400-GENERATE-JOURNAL-ENTRIES
039600         PERFORM 400-ACCUMULATE-RUN-TOTALS
039700         PERFORM 400-PRINT-DETAIL-LINE
039800     END-IF.
039900     PERFORM 300-READ-SALES-TXN.
040000
040100*-----------------------------------------------------------------
040200* TRANSACTION KEY IS PAST THE CURRENT MASTER - THE MASTER RECORD
040300* HAS SEEN ALL THE SALES IT IS GOING TO SEE THIS RUN, SO CHECK
040400* IT FOR LOW STOCK, WRITE IT TO PRODUCT-MASTER-OUT AND ADVANCE.
040500*-----------------------------------------------------------------
040600 300-PROCESS-WHEN-TXN-GT-MASTER.
040700     PERFORM 400-CHECK-LOW-STOCK.
040800     PERFORM 400-WRITE-MASTER-OUT.
040900     PERFORM 300-READ-PRODUCT-MASTER.
041000
041100*-----------------------------------------------------------------
041200* TRANSACTION KEY IS LESS THAN THE CURRENT MASTER - NO MASTER
041300* RECORD WILL EVER MATCH IT, SO THE PRODUCT DOES NOT EXIST.
041400*-----------------------------------------------------------------
041500 300-PROCESS-WHEN-TXN-LT-MASTER.
041600     MOVE 2 TO WS-REJECT-REASON
041700     PERFORM 400-REJECT-TRANSACTION.
041800     PERFORM 300-READ-SALES-TXN.
041900
042000*-----------------------------------------------------------------
042100 300-CLOSE-ALL-FILES.
042200     CLOSE   PRODUCT-MASTER-IN
042300             SALES-TXN-IN
042400             SALES-OUT
042500             JOURNAL-FILE
042600             PRODUCT-MASTER-OUT
042700             RUN-REPORT.
042800
042900*-----------------------------------------------------------------
043000 300-PRINT-LOW-STOCK-SECTION.
043100     WRITE RUN-REPORT-LINE FROM RPT-LOW-STOCK-TITLE
043200             AFTER ADVANCING 3 LINES.
043300     WRITE RUN-REPORT-LINE FROM RPT-LOW-STOCK-HEADER
043400             AFTER ADVANCING 2 LINES.
043500     PERFORM 400-PRINT-LOW-STOCK-LINE
043600             VARYING LS-TBL-IDX FROM 1 BY 1
043700             UNTIL LS-TBL-IDX > WS-LOW-STOCK-CNT.
043800
043900*-----------------------------------------------------------------
044000 400-PRINT-LOW-STOCK-LINE.
044100     MOVE LS-PROD-ID (LS-TBL-IDX)   TO RL-PROD-ID
044200     MOVE LS-PROD-NAME (LS-TBL-IDX) TO RL-PROD-NAME
044300     MOVE LS-STOCK-QTY (LS-TBL-IDX) TO RL-STOCK-QTY
044400     MOVE LS-MIN-STOCK (LS-TBL-IDX) TO RL-MIN-STOCK
044500     WRITE RUN-REPORT-LINE FROM RPT-LOW-STOCK-LINE.
044600
044700*-----------------------------------------------------------------
044800* CONTROL TOTALS - INCLUDES THE DEBIT/CREDIT BALANCE CHECK
044900* ADDED UNDER CR-0204.
045000*-----------------------------------------------------------------
045100 300-PRINT-CONTROL-TOTALS.
045200     MOVE "TRANSACTIONS READ"           TO RC-CAPTION.
045300     MOVE WS-TXN-READ-CNT               TO RC-VALUE.
045400     WRITE RUN-REPORT-LINE FROM RPT-TOTALS-LINE
045500             AFTER ADVANCING 3 LINES.
045600
045700     MOVE "SALES ACCEPTED"              TO RC-CAPTION.
045800     MOVE WS-SALES-ACCEPTED-CNT         TO RC-VALUE.
045900     WRITE RUN-REPORT-LINE FROM RPT-TOTALS-LINE
046000             AFTER ADVANCING 1 LINES.
046100
046200     MOVE "SALES REJECTED"              TO RC-CAPTION.
046300     MOVE WS-SALES-REJECTED-CNT         TO RC-VALUE.
046400     WRITE RUN-REPORT-LINE FROM RPT-TOTALS-LINE
046500             AFTER ADVANCING 1 LINES.
046600
046700     MOVE "UNITS SOLD"                  TO RC-CAPTION.
046800     MOVE WS-UNITS-SOLD                 TO RC-VALUE.
046900     WRITE RUN-REPORT-LINE FROM RPT-TOTALS-LINE
047000             AFTER ADVANCING 1 LINES.
047100
047200     MOVE "TOTAL SALES AMOUNT"          TO RC-CAPTION.
047300     MOVE WS-TOTAL-SALES-AMT            TO RC-VALUE.
047400     WRITE RUN-REPORT-LINE FROM RPT-TOTALS-LINE
047500             AFTER ADVANCING 1 LINES.
047600
047700     MOVE "TOTAL DISCOUNT"              TO RC-CAPTION.
047800     MOVE WS-TOTAL-DISCOUNT-AMT         TO RC-VALUE.
047900     WRITE RUN-REPORT-LINE FROM RPT-TOTALS-LINE
048000             AFTER ADVANCING 1 LINES.
048100
048200     MOVE "TOTAL FINAL AMOUNT"          TO RC-CAPTION.
048300     MOVE WS-TOTAL-FINAL-AMT            TO RC-VALUE.
048400     WRITE RUN-REPORT-LINE FROM RPT-TOTALS-LINE
048500             AFTER ADVANCING 1 LINES.
048600
048700     MOVE "TOTAL JOURNAL DEBITS"        TO RC-CAPTION.
048800     MOVE WS-TOTAL-DEBITS               TO RC-VALUE.
048900     WRITE RUN-REPORT-LINE FROM RPT-TOTALS-LINE
049000             AFTER ADVANCING 1 LINES.
049100
049200     MOVE "TOTAL JOURNAL CREDITS"       TO RC-CAPTION.
049300     MOVE WS-TOTAL-CREDITS              TO RC-VALUE.
049400     WRITE RUN-REPORT-LINE FROM RPT-TOTALS-LINE
049500             AFTER ADVANCING 1 LINES.
049600
049700     IF  WS-TOTAL-DEBITS = WS-TOTAL-CREDITS
049800         MOVE "YES" TO RB-FLAG
049900     ELSE
050000         MOVE "NO " TO RB-FLAG
050100     END-IF.
050200     WRITE RUN-REPORT-LINE FROM RPT-BALANCE-LINE
050300             AFTER ADVANCING 2 LINES.
050400
050500******************************************************************
050600* QUANTITY DEFAULTS TO 1 WHEN NOT SUPPLIED OR ZERO.
050700*-----------------------------------------------------------------
050800 400-DEFAULT-QUANTITY.
050900     IF  TXN-QUANTITY = ZERO
051000         MOVE 1 TO TXN-QUANTITY
051100     END-IF.
051200
051300*-----------------------------------------------------------------
051400* BUILD AND WRITE THE ACCEPTED SALE RECORD.
051500*-----------------------------------------------------------------
051600 400-PRICE-AND-POST-SALE.
051700     ADD  1                     TO WS-SALE-SEQ.
051800     MOVE WS-SALE-SEQ           TO WS-SALE-SEQ-DISP.
051900     MOVE "SALE-"               TO WS-SN-PREFIX.
052000     MOVE WS-SALE-SEQ-DISP      TO WS-SN-SUFFIX.
052100
052200     MOVE PROD-PRICE            TO SC-UNIT-PRICE.
052300     MOVE TXN-QUANTITY          TO SC-QUANTITY.
052400     MOVE TXN-DISCOUNT-PCT      TO SC-DISCOUNT-PCT.
052500     CALL "SALECALC" USING SALE-CALC-PARMS.
052600
052700     MOVE WS-SALE-SEQ           TO SALE-ID.
052800     MOVE WS-SALE-NUMBER-BUILD  TO SALE-NUMBER.
052900     MOVE TXN-PRODUCT-ID        TO SALE-PRODUCT-ID.
053000     MOVE TXN-QUANTITY          TO SALE-QUANTITY.
053100     MOVE SC-UNIT-PRICE         TO SALE-UNIT-PRICE.
053200     MOVE SC-TOTAL-AMOUNT       TO SALE-TOTAL-AMOUNT.
053300     MOVE TXN-DISCOUNT-PCT      TO SALE-DISCOUNT-PCT.
053400     MOVE SC-DISCOUNT-AMT       TO SALE-DISCOUNT-AMT.
053500     MOVE SC-FINAL-AMOUNT       TO SALE-FINAL-AMOUNT.
053600     MOVE WS-RUN-DATE           TO SALE-DATE.
053700     MOVE TXN-CUSTOMER-NAME     TO SALE-CUSTOMER-NAME.
053800     MOVE "pending"             TO SALE-PAYMENT-STATUS.
053900     MOVE RSN-TEXT (WS-REJECT-REASON) TO SALE-STATUS.
054000
054100     WRITE SALE-OUTPUT-RECORD.
054200     ADD 1 TO WS-SALES-ACCEPTED-CNT.
054300
054400*-----------------------------------------------------------------
054500* STOCK NEVER GOES NEGATIVE - THE EQUAL-CASE STOCK CHECK ABOVE
054600* GUARANTEES TXN-QUANTITY IS NOT GREATER THAN WHAT IS ON HAND.
054700*-----------------------------------------------------------------
054800 400-UPDATE-STOCK-ON-HAND.
054900     SUBTRACT TXN-QUANTITY FROM PROD-STOCK-QTY.
055000     MOVE "Y" TO MASTER-CHANGED-SW.
055100
055200*-----------------------------------------------------------------
055300* LOW STOCK RULE - ACTIVE STATUS AND STOCK AT OR BELOW MINIMUM.
055400* CALLED ONCE PER MASTER RECORD, JUST BEFORE IT IS WRITTEN OUT,
055500* SO IT SEES THE FINAL STOCK QUANTITY AFTER ALL OF TODAY'S SALES.
055600*-----------------------------------------------------------------
055700 400-CHECK-LOW-STOCK.
055800     IF  PROD-ACTIVE AND PROD-STOCK-QTY NOT > PROD-MIN-STOCK
055900         ADD 1 TO WS-LOW-STOCK-CNT
056000         MOVE PROD-ID       TO LS-PROD-ID   (WS-LOW-STOCK-CNT)
056100         MOVE PROD-NAME     TO LS-PROD-NAME (WS-LOW-STOCK-CNT)
056200         MOVE PROD-STOCK-QTY TO LS-STOCK-QTY (WS-LOW-STOCK-CNT)
056300         MOVE PROD-MIN-STOCK TO LS-MIN-STOCK (WS-LOW-STOCK-CNT)
056400     END-IF.
056500
056600*-----------------------------------------------------------------
056700* TWO BALANCED ENTRIES PER ACCEPTED SALE - DEBIT 1200 / CREDIT
056800* 4100 - BUILT BY GENJRNL AND WRITTEN HERE (CR-0715).
056900*-----------------------------------------------------------------
057000 400-GENERATE-JOURNAL-ENTRIES.
057100     MOVE SALE-NUMBER           TO GJ-SALE-NUMBER.
057200     MOVE TXN-PRODUCT-ID        TO GJ-PRODUCT-ID.
057300     MOVE SC-TOTAL-AMOUNT       TO GJ-SALE-AMOUNT.
057400     MOVE WS-RUN-DATE           TO GJ-RUN-DATE.
057500     CALL "GENJRNL" USING GEN-JRNL-REQUEST
057600                          GEN-JRNL-DEBIT-LINE-DATA
057700                          GEN-JRNL-CREDIT-LINE-DATA
057800                          GEN-JRNL-RESULT.
057900     IF  GJ-SUCCESS
058000         PERFORM 400-WRITE-JOURNAL-PAIR
058100     ELSE
058200         DISPLAY "SALESPST: COULD NOT ASSIGN JOURNAL ENTRY "
058300                 "NUMBER FOR SALE " SALE-NUMBER
058400     END-IF.
058500
058600*-----------------------------------------------------------------
058700 400-WRITE-JOURNAL-PAIR.
058800     WRITE JOURNAL-ENTRY-RECORD FROM GEN-JRNL-DEBIT-LINE-DATA.
058900     ADD JRNL-DEBIT-AMOUNT OF GEN-JRNL-DEBIT-LINE-DATA
059000             TO WS-TOTAL-DEBITS.
059100     WRITE JOURNAL-ENTRY-RECORD FROM GEN-JRNL-CREDIT-LINE-DATA.
059200     ADD JRNL-CREDIT-AMOUNT OF GEN-JRNL-CREDIT-LINE-DATA
059300             TO WS-TOTAL-CREDITS.
059400
059500*-----------------------------------------------------------------
059600 400-ACCUMULATE-RUN-TOTALS.
059700     ADD TXN-QUANTITY      TO WS-UNITS-SOLD.
059800     ADD SC-TOTAL-AMOUNT   TO WS-TOTAL-SALES-AMT.
059900     ADD SC-DISCOUNT-AMT   TO WS-TOTAL-DISCOUNT-AMT.
060000     ADD SC-FINAL-AMOUNT   TO WS-TOTAL-FINAL-AMT.
060100
060200*-----------------------------------------------------------------
060300 400-REJECT-TRANSACTION.
060400     ADD 1 TO WS-SALES-REJECTED-CNT.
060500     MOVE SPACES                TO SALE-OUTPUT-RECORD.
060600     MOVE ZERO                  TO SALE-ID.
060700     MOVE SPACES                TO SALE-NUMBER.
060800     MOVE TXN-PRODUCT-ID        TO SALE-PRODUCT-ID.
060900     MOVE TXN-QUANTITY          TO SALE-QUANTITY.
061000     MOVE WS-RUN-DATE           TO SALE-DATE.
061100     MOVE TXN-CUSTOMER-NAME     TO SALE-CUSTOMER-NAME.
061200     MOVE RSN-TEXT (WS-REJECT-REASON) TO SALE-STATUS.
061300     MOVE ZERO                  TO SC-UNIT-PRICE SC-TOTAL-AMOUNT
061400                                   SC-DISCOUNT-AMT
061500                                   SC-FINAL-AMOUNT.
061600     PERFORM 400-PRINT-DETAIL-LINE.
061700
061800*-----------------------------------------------------------------
061900 400-WRITE-MASTER-OUT.
062000     WRITE PRODUCT-MASTER-OUT-RECORD FROM PRODUCT-MASTER-RECORD.
062100
062200*-----------------------------------------------------------------
062300 400-PRINT-REPORT-TITLE.
062400     WRITE RUN-REPORT-LINE FROM RPT-TITLE-LINE
062500             AFTER ADVANCING TOP-OF-FORM.
062600
062700*-----------------------------------------------------------------
062800 400-PRINT-DETAIL-HEADER.
062900     WRITE RUN-REPORT-LINE FROM RPT-DETAIL-HEADER
063000             AFTER ADVANCING 2 LINES.
063100
063200*-----------------------------------------------------------------
063300 400-PRINT-DETAIL-LINE.
063400     MOVE SALE-NUMBER           TO RD-SALE-NUMBER.
063500     MOVE TXN-PRODUCT-ID        TO RD-PROD-ID.
063600     MOVE TXN-QUANTITY          TO RD-QTY.
063700     MOVE SC-UNIT-PRICE         TO RD-UNIT-PRICE.
063800     MOVE SC-TOTAL-AMOUNT       TO RD-TOTAL-AMT.
063900     MOVE SC-DISCOUNT-AMT       TO RD-DISCOUNT-AMT.
064000     MOVE SC-FINAL-AMOUNT       TO RD-FINAL-AMT.
064100     MOVE SALE-STATUS           TO RD-STATUS.
064200     ADD 1 TO WS-LINE-CNT.
064300     WRITE RUN-REPORT-LINE FROM RPT-DETAIL-LINE
064400             AFTER ADVANCING 1 LINES.
064500
064600
