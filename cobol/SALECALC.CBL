000100******************************************************************
000200* SALECALC - SALE AMOUNT PRICING SUBPROGRAM
000300*
000400* CALLED FROM SALESPST TO COMPUTE THE SALE TOTAL, THE DISCOUNT
000500* AMOUNT AND THE FINAL AMOUNT DUE FOR A SINGLE LINE ITEM.  KEPT AS
000600* A SEPARATE SMALL SUBPROGRAM SO THE PRICING RULE ONLY HAS TO BE
000700* MAINTAINED IN ONE PLACE.
000800******************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 SALECALC.
001200 AUTHOR.                     D K FENWICK.
001300 INSTALLATION.               MERIDIAN SUPPLY CO - DATA PROCESSING.
001400 DATE-WRITTEN.               06/03/1986.
001500 DATE-COMPILED.
001600 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT ONLY.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* 06/03/86  DKF  ORIGINAL - SPLIT OUT OF SALESPST FOR REUSE.
002100* 08/22/94  WCP  PR-0561  ROUNDING ON DISCOUNT AMOUNT CORRECTED
002200*                         TO ROUND HALF UP PER AUDIT FINDING.
002300* 01/06/98  JQA  Y2K-011  NO DATE FIELDS HERE - REVIEWED AND
002400*                         SIGNED OFF, NO CHANGE REQUIRED.
002500* 06/12/01  SPK  CR-0715  BRIEFLY ALSO CALLED FROM STOCKUPD FOR
002600*                         COUNTER SALES KEYED AT THE TERMINAL.
002700* 03/21/02  SPK  CR-0761  STOCKUPD NO LONGER PRICES ANYTHING - IT
002800*                         WAS CONVERTED TO A STRAIGHT QUANTITY
002900*                         REPLACEMENT UPDATE.  THIS SUBPROGRAM IS
003000*                         AGAIN CALLED FROM SALESPST ONLY.
003100******************************************************************
003200 ENVIRONMENT                 DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION               SECTION.
003500 SOURCE-COMPUTER.            MERIDIAN-3090.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800******************************************************************
003900 DATA                        DIVISION.
004000*-----------------------------------------------------------------
004100 WORKING-STORAGE             SECTION.
004200 01  WS-WORK-AREA.
004300     05  WS-GROSS-AMOUNT          PIC S9(09)V99 VALUE ZERO.
004400     05  FILLER                   PIC X(10).
004500
004600* ALTERNATE VIEW USED ONLY TO DISPLAY THE GROSS AMOUNT ON THE
004700* SYSTEM CONSOLE WHEN THE TRACE SWITCH BELOW IS TURNED ON.
004800 01  WS-GROSS-AMOUNT-ED REDEFINES WS-GROSS-AMOUNT
004900                                  PIC Z,ZZZ,ZZ9.99-.
005000
005100* DISCOUNT PERCENT BROKEN OUT WHOLE/FRACTION FOR THE SAME TRACE
005200* DISPLAY - KEPT SEPARATE FROM THE LINKAGE FIELD ITSELF.
005300 01  WS-DISCOUNT-PCT-WORK.
005400     05  WS-DISCOUNT-PCT-SAVE     PIC 9(02)V99 VALUE ZERO.
005500     05  FILLER                   PIC X(02).
005600 01  WS-DISCOUNT-PCT-X REDEFINES WS-DISCOUNT-PCT-WORK.
005700     05  WS-DISC-WHOLE            PIC 9(02).
005800     05  WS-DISC-FRACTION         PIC 9(02).
005900     05  FILLER                   PIC X(02).
006000
006100* DOLLARS/CENTS BREAKDOWN OF THE TOTAL AMOUNT, ALSO FOR THE
006200* TRACE DISPLAY.
006300 01  WS-TOTAL-SAVE.
006400     05  WS-TOTAL-SAVE-AMT        PIC S9(09)V99 VALUE ZERO.
006500     05  FILLER                   PIC X(02).
006600 01  WS-TOTAL-SAVE-X REDEFINES WS-TOTAL-SAVE.
006700     05  WS-TOTAL-DOLLARS         PIC S9(09).
006800     05  WS-TOTAL-CENTS           PIC 9(02).
006900     05  FILLER                   PIC X(02).
007000
007100 01  WS-TRACE-SWITCH              PIC X(01) VALUE "N".
007200     88  WS-TRACE-ON                        VALUE "Y".
007300
007400* NUMBER OF TIMES THIS SUBPROGRAM HAS BEEN ENTERED THIS RUN -
007500* CARRIED ON THE TRACE DISPLAY SO DP CAN TELL HOW HARD THE
007600* PRICING ROUTINE IS BEING HIT WITHOUT INSTRUMENTING THE CALLER.
007700 77  WS-CALL-COUNT                 PIC 9(07) COMP VALUE ZERO.
007800
007900*-----------------------------------------------------------------
008000 LINKAGE                     SECTION.
008100 01  LINK-PARAMETERS.
008200     05  SC-UNIT-PRICE            PIC S9(07)V99.
008300     05  SC-QUANTITY              PIC 9(05).
008400     05  SC-DISCOUNT-PCT          PIC 9(02)V99.
008500     05  SC-TOTAL-AMOUNT          PIC S9(09)V99.
008600     05  SC-DISCOUNT-AMT          PIC S9(09)V99.
008700     05  SC-FINAL-AMOUNT          PIC S9(09)V99.
008800
008900******************************************************************
009000 PROCEDURE DIVISION USING LINK-PARAMETERS.
009100*-----------------------------------------------------------------
009200 100-COMPUTE-SALE-AMOUNT.
009300     ADD 1 TO WS-CALL-COUNT.
009400     COMPUTE SC-TOTAL-AMOUNT ROUNDED =
009500             SC-UNIT-PRICE * SC-QUANTITY.
009600
009700     COMPUTE SC-DISCOUNT-AMT ROUNDED =
009800             SC-TOTAL-AMOUNT * (SC-DISCOUNT-PCT / 100).
009900
010000     SUBTRACT SC-DISCOUNT-AMT FROM SC-TOTAL-AMOUNT
010100             GIVING SC-FINAL-AMOUNT.
010200
010300     MOVE SC-TOTAL-AMOUNT TO WS-GROSS-AMOUNT.
010400     MOVE SC-TOTAL-AMOUNT TO WS-TOTAL-SAVE-AMT.
010500     MOVE SC-DISCOUNT-PCT TO WS-DISCOUNT-PCT-SAVE.
010600     IF  WS-TRACE-ON
010700         DISPLAY "SALECALC: GROSS AMOUNT " WS-GROSS-AMOUNT-ED
010800                 " (" WS-TOTAL-DOLLARS "." WS-TOTAL-CENTS ")"
010900                 " DISCOUNT " WS-DISC-WHOLE "." WS-DISC-FRACTION
011000                 " CALL NO. " WS-CALL-COUNT
011100     END-IF.
011200
011300     EXIT PROGRAM.
011400
011500
011600
011700
